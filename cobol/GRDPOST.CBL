000100******************************************************************
000200*                                                                *
000300*    GRDPOST   -   COURSE GRADE-BOOK POSTING AND CALCULATION    *
000400*                                                                *
000500*    END-OF-TERM BATCH FOR ONE COURSE OFFERING.  LOADS THE       *
000600*    COURSE HEADER, STUDENT ROSTER AND ASSIGNMENT TABLE INTO     *
000700*    WORKING STORAGE, POSTS THE RAW GRADE FILE AGAINST THOSE     *
000800*    TABLES, COMPUTES EACH STUDENT'S WEIGHTED FINAL GRADE AND    *
000900*    LETTER, COMPUTES PER-ASSIGNMENT STATISTICS, FLAGS OUTLIER   *
001000*    SCORES, AND WRITES THE FINAL-GRADE, OUTLIER AND GRADE-      *
001100*    MATRIX SEQUENTIAL FILES.  CALLS GRDRPT TO PRINT THE CLASS   *
001200*    SUMMARY AND INDIVIDUAL STUDENT REPORTS FROM THE SAME        *
001300*    TABLES ONCE THE CALCULATIONS ABOVE HAVE COMPLETED.          *
001400*                                                                *
001500******************************************************************
001600 IDENTIFICATION DIVISION.
001700 PROGRAM-ID. GRDPOST.
001800 AUTHOR. R. MARCOUX.
001900 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC COMPUTING.
002000 DATE-WRITTEN. 03/14/1987.
002100 DATE-COMPILED.
002200 SECURITY.  CONFIDENTIAL - STUDENT RECORD DATA.  DISTRIBUTION
002300     LIMITED TO REGISTRAR SYSTEMS STAFF PER POLICY AC-4.
002400*
002500*    CHANGE LOG
002600*    ----------
002700*    DATE       BY   TICKET    DESCRIPTION
002800*    ---------- ---- --------- ------------------------------
002900*    03/14/1987 RM   AC-0118   ORIGINAL PROGRAM - SINGLE COURSE
003000*                              GRADE POSTING AND FINAL CALC.
003100*    09/02/1987 RM   AC-0142   ADDED ASSIGNMENT WEIGHT PRORATION
003200*                              FOR PARTIALLY GRADED STUDENTS.
003300*    02/19/1988 DLF  AC-0171   ADDED GRADE-MATRIX EXPORT FILE.
003400*    11/07/1988 DLF  AC-0190   ADDED CLASS RANKING (DESCENDING
003500*                              TOTAL, STABLE ON ROSTER ORDER).
003600*    05/23/1989 RM   AC-0205   OUTLIER PASS 1 - MISSING GRADES.
003700*    01/11/1990 JPK  AC-0233   OUTLIER PASS 2 - Z-SCORE, ZERO,
003800*                              AND SUSPICIOUS-PERFECT CHECKS.
003900*    08/30/1990 JPK  AC-0241   PER-ASSIGNMENT STATS (MEAN,
004000*                              MEDIAN, MIN, MAX, SAMPLE STDEV).
004100*    04/02/1991 DLF  AC-0266   SPLIT REPORT WRITING OUT TO THE
004200*                              GRDRPT SUBPROGRAM.
004300*    10/15/1992 RM   AC-0298   DUPLICATE-TITLE AND TOTAL-WEIGHT
004400*                              VALIDATION ON ASSIGNMENT LOAD.
004500*    06/08/1993 JPK  AC-0311   LETTER-GRADE BANDING MOVED HERE
004600*                              FROM THE REPORT SUBPROGRAM.
004700*    03/21/1995 DLF  AC-0340   RE-POSTED GRADE (SAME STUDENT AND
004800*                              ASSIGNMENT) NOW OVERWRITES CELL
004900*                              INSTEAD OF BEING REJECTED.
005000*    09/09/1996 RM   AC-0358   WIDENED STUDENT AND ASSIGNMENT
005100*                              TABLES FOR LARGE LECTURE SECTIONS.
005200*    12/01/1998 JPK  AC-0401   Y2K REVIEW - NO 2-DIGIT YEAR DATA
005300*                              FIELDS IN THIS PROGRAM.  PASSED.
005400*    06/14/1999 JPK  AC-0406   RUN-DATE NOW ACCEPTED AS A CONTROL
005500*                              VALUE RATHER THAN READ FROM THE
005600*                              SYSTEM CLOCK, PER REGISTRAR AUDIT.
005620*    11/09/1999 DLF  AC-0413   CALL TO GRDRPT WAS DROPPING THE
005640*                              POSTED GRADE-MATRIX TABLE - THE
005660*                              INDIVIDUAL REPORT WAS READING
005680*                              UNBOUND LINKAGE STORAGE FOR EVERY
005690*                              ASSIGNMENT SCORE.  ADDED IT TO
005695*                              THE USING LIST.
005700*    11/09/1999 DLF  AC-0414   SQRT ITERATION COUNT AND THE MEDIAN
005710*                              ODD/EVEN REMAINDER MOVED TO 77-LEVEL
005720*                              ENTRIES - AUDITOR WANTED STAND-ALONE
005730*                              SCRATCH FIELDS OFF THE 01 GROUPS.
005732*    12/02/1999 DLF  AC-0415   A POSTED SCORE, THE STUDENT TOTAL,
005734*                              AND A Z-SCORE WERE ALL BEING MOVED
005736*                              STRAIGHT FROM A COMP FIELD INTO
005738*                              ALPHANUMERIC EXPORT/REASON COLUMNS -
005740*                              THE ASSUMED DECIMAL POINT WAS LOST
005742*                              ON EVERY ONE.  ADDED WS-EDIT-FIELDS
005744*                              AND ROUTED ALL THREE THROUGH IT
005746*                              BEFORE THE MOVE OUT, SAME AS GRDRPT
005748*                              ALREADY DOES.
005750*    12/02/1999 DLF  AC-0416   GRD-SCORE-X WAS NEVER TESTED - A
005752*                              NON-NUMERIC SCORE ON THE INPUT FILE
005754*                              WOULD HAVE BLOWN UP THE POST INSTEAD
005756*                              OF BEING REJECTED.  ALSO NARROWED
005758*                              GRD-SCORE-X IN GRDREC TO THE SCORE
005760*                              BYTES ONLY - IT WAS OVERLAPPING THE
005762*                              FILLER, WHICH WOULD HAVE FAILED THE
005764*                              NUMERIC TEST ON GOOD DATA.
005766*    12/02/1999 DLF  AC-0417   GMX-LETTER WAS ONE BYTE - COULD NOT
005768*                              HOLD 'N/A' FOR AN UNGRADED STUDENT.
005770*                              WIDENED TO THREE BYTES IN GMXREC.
005772*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER. IBM-370.
006100 OBJECT-COMPUTER. IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUM-DIGITS IS '0' THRU '9'
006500     UPSI-0 ON STATUS IS WS-DETAIL-SW-ON
006600     UPSI-0 OFF STATUS IS WS-DETAIL-SW-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT CRS-FILE-IN ASSIGN TO CRSIN
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-CRS-STATUS.
007400     SELECT STU-FILE-IN ASSIGN TO STUIN
007500         ORGANIZATION IS SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-STU-STATUS.
007800     SELECT ASG-FILE-IN ASSIGN TO ASGIN
007900         ORGANIZATION IS SEQUENTIAL
008000         ACCESS MODE IS SEQUENTIAL
008100         FILE STATUS IS WS-ASG-STATUS.
008200     SELECT GRD-FILE-IN ASSIGN TO GRDIN
008300         ORGANIZATION IS SEQUENTIAL
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS WS-GRD-STATUS.
008600     SELECT FIN-FILE-OUT ASSIGN TO FINOUT
008700         ORGANIZATION IS SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-FIN-STATUS.
009000     SELECT OUT-FILE-OUT ASSIGN TO OUTFIL
009100         ORGANIZATION IS SEQUENTIAL
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS WS-OUT-STATUS.
009400     SELECT GMX-FILE-OUT ASSIGN TO GMXOUT
009500         ORGANIZATION IS SEQUENTIAL
009600         ACCESS MODE IS SEQUENTIAL
009700         FILE STATUS IS WS-GMX-STATUS.
009800*
009900 DATA DIVISION.
010000 FILE SECTION.
010100     COPY CRSHDR.
010200     COPY STUREC.
010300     COPY ASGREC.
010400     COPY GRDREC.
010500     COPY FINREC.
010600     COPY OUTREC.
010700     COPY GMXREC.
010800*
010900 WORKING-STORAGE SECTION.
010950*
010960*    STAND-ALONE SCRATCH COUNTERS - NOT PART OF ANY GROUP, SO
010970*    THEY GET THEIR OWN 77-LEVEL ENTRIES PER SHOP STANDARD.
010980 77  WS-SQRT-ITER              PIC 9(02)   COMP VALUE 0.
010990 77  WS-MID-REM                PIC 9(01)   COMP VALUE 0.
011000*
011100*    FILE STATUS BYTES AND THEIR END-OF-FILE/OK CONDITIONS.
011200 01  WS-FILE-STATUSES.
011300     05  WS-CRS-STATUS        PIC X(02)   VALUE SPACE.
011400         88  WS-CRS-OK                    VALUE '00'.
011500         88  WS-CRS-EOF                    VALUE '10'.
011600     05  WS-STU-STATUS        PIC X(02)   VALUE SPACE.
011700         88  WS-STU-OK                    VALUE '00'.
011800         88  WS-STU-EOF                    VALUE '10'.
011900     05  WS-ASG-STATUS        PIC X(02)   VALUE SPACE.
012000         88  WS-ASG-OK                    VALUE '00'.
012100         88  WS-ASG-EOF                    VALUE '10'.
012200     05  WS-GRD-STATUS        PIC X(02)   VALUE SPACE.
012300         88  WS-GRD-OK                    VALUE '00'.
012400         88  WS-GRD-EOF                    VALUE '10'.
012500     05  WS-FIN-STATUS        PIC X(02)   VALUE SPACE.
012600         88  WS-FIN-OK                    VALUE '00'.
012700     05  WS-OUT-STATUS        PIC X(02)   VALUE SPACE.
012800         88  WS-OUT-OK                    VALUE '00'.
012900     05  WS-GMX-STATUS        PIC X(02)   VALUE SPACE.
013000         88  WS-GMX-OK                    VALUE '00'.
013100     05  FILLER               PIC X(08).
013200*
013300*    CONTROL SWITCHES.
013400 01  WS-CONTROL-SWITCHES.
013500     05  WS-DETAIL-SW-ON      PIC X(01)   VALUE 'N'.
013600     05  WS-DETAIL-SW-OFF     PIC X(01)   VALUE 'Y'.
013700     05  WS-DUP-FOUND-SW      PIC X(01)   VALUE 'N'.
013800         88  WS-DUP-FOUND                 VALUE 'Y'.
013900     05  WS-CELL-FOUND-SW     PIC X(01)   VALUE 'N'.
014000         88  WS-CELL-FOUND                VALUE 'Y'.
014100     05  WS-GRADE-VALID-SW    PIC X(01)   VALUE 'Y'.
014200         88  WS-GRADE-VALID                VALUE 'Y'.
014300     05  FILLER               PIC X(04).
014400*
014500*    RUN CONTROL VALUE - ACCEPTED AS A CONTROL CARD, NOT READ
014600*    FROM THE SYSTEM CLOCK (AC-0406).
014700 01  WS-RUN-DATE              PIC X(10)   VALUE SPACES.
014800*
014900*    COURSE HEADER, HELD FOR THE LIFE OF THE RUN.
015000 01  WS-COURSE-HDR.
015100     05  WS-CRS-CODE-WS       PIC X(08).
015200     05  WS-CRS-NAME-WS       PIC X(30).
015300     05  WS-CRS-SEMESTER-WS   PIC X(15).
015400     05  FILLER               PIC X(07).
015500*
015600*    STUDENT ROSTER TABLE - LOADED IN ROSTER (INPUT) ORDER.
015700*    WS-STU-AVG-VIEW BELOW IS A REDEFINITION USED BY THE GRADE-
015800*    MATRIX EXPORT PASS TO WALK TOTAL/LETTER TOGETHER AS A PAIR.
015900 01  WS-STU-TABLE.
016000     05  WS-NB-STU            PIC 9(03)   COMP VALUE 0.
016100     05  WS-STU-TAB OCCURS 1 TO 200 TIMES
016200                     DEPENDING ON WS-NB-STU
016300                     INDEXED BY IDX-STU.
016400         10  WS-STU-ID-T      PIC X(10).
016500         10  WS-STU-NAME-T    PIC X(30).
016600         10  WS-STU-EMAIL-T   PIC X(30).
016700         10  WS-STU-HASGRD-T  PIC X(01)   VALUE 'N'.
016800             88  WS-STU-HAS-GRADES        VALUE 'Y'.
016900         10  WS-STU-FINAL-T   PIC 9(03)V99 VALUE 0.
017000         10  WS-STU-LETTER-T  PIC X(01)   VALUE SPACE.
017100 01  WS-STU-AVG-VIEW REDEFINES WS-STU-TABLE.
017200     05  FILLER               PIC X(03).
017300     05  WS-STU-PAIR-TAB OCCURS 1 TO 200 TIMES
017400                     DEPENDING ON WS-NB-STU
017500                     INDEXED BY IDX-STU-PAIR.
017600         10  FILLER           PIC X(71).
017700         10  WS-STU-PAIR-TOT  PIC 9(03)V99.
017800         10  WS-STU-PAIR-LET  PIC X(01).
017900*
018000*    ASSIGNMENT TABLE - LOADED IN DEFINITION (INPUT) ORDER,
018100*    CARRYING THE PER-ASSIGNMENT STATISTICS COMPUTED IN
018200*    PARAGRAPH 6000.  WS-ASG-SCORE-VIEW IS A REDEFINITION USED
018300*    WHEN THE MONTHLY DEPARTMENT EXTRACT NEEDS MIN/MAX TOGETHER
018400*    WITHOUT THE COUNT AND MEAN FIELDS IN BETWEEN.
018500 01  WS-ASG-TABLE.
018600     05  WS-NB-ASG            PIC 9(02)   COMP VALUE 0.
018700     05  WS-TOT-WEIGHT        PIC 9V9(4)  COMP VALUE 0.
018800     05  WS-ASG-TAB OCCURS 1 TO 30 TIMES
018900                     DEPENDING ON WS-NB-ASG
019000                     INDEXED BY IDX-ASG.
019100         10  WS-ASG-TITLE-T   PIC X(30).
019200         10  WS-ASG-WEIGHT-T  PIC 9V9(4).
019300         10  WS-ASG-MAXSC-T   PIC 9(03)V99.
019400         10  WS-ASG-CNT-T     PIC 9(03)   COMP VALUE 0.
019500         10  WS-ASG-SUM-T     PIC 9(05)V99 COMP VALUE 0.
019600         10  WS-ASG-MEAN-T    PIC 9(03)V9(4) VALUE 0.
019700         10  WS-ASG-MEDIAN-T  PIC 9(03)V99 VALUE 0.
019800         10  WS-ASG-MIN-T     PIC 9(03)V99 VALUE 0.
019900         10  WS-ASG-MAXV-T    PIC 9(03)V99 VALUE 0.
020000         10  WS-ASG-SDEV-T    PIC 9(03)V9(4) VALUE 0.
020100 01  WS-ASG-SCORE-VIEW REDEFINES WS-ASG-TABLE.
020200     05  FILLER               PIC X(07).
020300     05  WS-ASG-SCORE-TAB OCCURS 1 TO 30 TIMES
020400                     DEPENDING ON WS-NB-ASG
020500                     INDEXED BY IDX-ASG-SCV.
020600         10  FILLER           PIC X(44).
020700         10  WS-ASGV-MIN      PIC 9(03)V99.
020800         10  WS-ASGV-MAX      PIC 9(03)V99.
020900*
021000*    POSTED GRADE MATRIX - ONE ENTRY PER STUDENT X ASSIGNMENT
021100*    CELL THAT HAS A POSTED SCORE.  A RE-POSTED GRADE FOR THE
021200*    SAME CELL OVERWRITES WS-POST-SCORE-T IN PLACE (AC-0340).
021300 01  WS-POST-TABLE.
021400     05  WS-NB-POST           PIC 9(04)   COMP VALUE 0.
021500     05  WS-POST-TAB OCCURS 1 TO 2000 TIMES
021600                     DEPENDING ON WS-NB-POST
021700                     INDEXED BY IDX-POST.
021800         10  WS-POST-STU-IX   PIC 9(03)   COMP.
021900         10  WS-POST-ASG-IX   PIC 9(02)   COMP.
022000         10  WS-POST-SCORE-T  PIC 9(03)V99.
022100*
022200*    SCRATCH LIST OF POSTED SCORES FOR ONE ASSIGNMENT, REBUILT
022300*    EACH TIME PARAGRAPH 6000 OR 6500 TURNS TO A NEW ASSIGNMENT.
022400*    SORTED ASCENDING BY SCORE TO PULL OUT THE MEDIAN AND THE
022500*    MIN/MAX WITHOUT A SEPARATE COMPARE LOOP.
022600 01  WS-SCR-TABLE.
022700     05  WS-NB-SCR            PIC 9(03)   COMP VALUE 0.
022800     05  WS-SCR-TAB OCCURS 1 TO 200 TIMES
022900                     DEPENDING ON WS-NB-SCR
023000                     INDEXED BY IDX-SCR.
023100         10  WS-SCR-SCORE-T   PIC 9(03)V99.
023200         10  WS-SCR-STU-IX    PIC 9(03)   COMP.
023300*
023400*    FINAL-GRADE RESULTS TABLE - GRADED STUDENTS ONLY, BUILT IN
023500*    ROSTER ORDER THEN SORTED DESCENDING ON TOTAL (ASCENDING ON
023600*    WS-FIN-SEQ-T AS THE TIE-BREAK SO TIES KEEP ROSTER ORDER).
023700 01  WS-FINAL-TABLE.
023800     05  WS-NB-FINAL          PIC 9(03)   COMP VALUE 0.
023900     05  WS-FINAL-TAB OCCURS 1 TO 200 TIMES
024000                     DEPENDING ON WS-NB-FINAL
024100                     ASCENDING KEY WS-FIN-SEQ-T
024200                     INDEXED BY IDX-FINAL.
024300         10  WS-FIN-STU-IX    PIC 9(03)   COMP.
024400         10  WS-FIN-TOTAL-T   PIC 9(03)V99.
024500         10  WS-FIN-LETTER-T  PIC X(01).
024600         10  WS-FIN-SEQ-T     PIC 9(03)   COMP.
024700*    WS-FINAL-LETTER-VIEW - A BYTE-ALIGNED VIEW CARRYING ONLY THE
024800*    ROSTER INDEX AND LETTER, USED BY THE DEPARTMENT'S YEAR-END
024900*    GRADE-DISTRIBUTION TALLY WHEN IT IS RUN AGAINST THIS TABLE.
025000 01  WS-FINAL-LETTER-VIEW REDEFINES WS-FINAL-TABLE.
025100     05  FILLER               PIC X(03).
025200     05  WS-FINLET-TAB OCCURS 1 TO 200 TIMES
025300                     DEPENDING ON WS-NB-FINAL
025400                     INDEXED BY IDX-FINLET.
025500         10  WS-FINLET-STU-IX PIC 9(03)   COMP.
025600         10  FILLER           PIC X(05).
025700         10  WS-FINLET-LET    PIC X(01).
025800         10  FILLER           PIC X(03).
025900*
026000*    ACCEPTANCE COUNTERS AND MISCELLANEOUS WORK FIELDS.
026100 01  WS-COUNTERS.
026200     05  WS-ROSTER-ACCEPT-CT  PIC 9(03)   COMP VALUE 0.
026300     05  WS-GRADE-ACCEPT-CT   PIC 9(04)   COMP VALUE 0.
026400     05  WS-OUTLIER-CT        PIC 9(04)   COMP VALUE 0.
026500*
026600 01  WS-WORK-FIELDS.
026700     05  WS-STU-IX            PIC 9(03)   COMP VALUE 0.
026800     05  WS-ASG-IX            PIC 9(02)   COMP VALUE 0.
026900     05  WS-POST-IX           PIC 9(04)   COMP VALUE 0.
027000     05  WS-SCR-IX            PIC 9(03)   COMP VALUE 0.
027100     05  WS-GRD-STU-ID-UC     PIC X(10).
027200     05  WS-WEIGHTED-SUM      PIC 9(03)V9(4) COMP VALUE 0.
027300     05  WS-COVERED-WEIGHT    PIC 9V9(4)  COMP VALUE 0.
027400     05  WS-PERCENTAGE        PIC 9(03)V9(4) COMP VALUE 0.
027500     05  WS-FINAL-RAW         PIC 9(03)V9(4) COMP VALUE 0.
027600     05  WS-SCORE-DEV         PIC S9(03)V9(4) COMP VALUE 0.
027700     05  WS-SCORE-DEVSQ       PIC 9(05)V9(4) COMP VALUE 0.
027800     05  WS-DEVSQ-SUM         PIC 9(07)V9(4) COMP VALUE 0.
027900     05  WS-ZSCORE            PIC 9(03)V99 COMP VALUE 0.
028000     05  WS-MID-IX-1          PIC 9(03)   COMP VALUE 0.
028100     05  WS-MID-IX-2          PIC 9(03)   COMP VALUE 0.
028300     05  WS-SQRT-INPUT        PIC 9(07)V9(4) COMP VALUE 0.
028400     05  WS-SQRT-RESULT       PIC 9(03)V9(4) COMP VALUE 0.
028500     05  WS-SQRT-PREV         PIC 9(03)V9(4) COMP VALUE 0.
028600*
028620*    EDITED WORK FIELDS - NO NUMERIC-TO-ALPHANUMERIC MOVE EVER
028640*    DROPS A DECIMAL POINT STRAIGHT INTO THE GRADE-MATRIX EXPORT
028660*    OR AN OUTLIER REASON LINE.  THE COMP FIELD IS ALWAYS MOVED
028680*    THROUGH ONE OF THESE FIRST (AC-0415).
028700 01  WS-EDIT-FIELDS.
028710     05  WS-ED-SCORE          PIC ZZ9.99.
028720     05  WS-ED-TOTAL          PIC ZZ9.99.
028730     05  WS-ED-ZSCORE         PIC ZZ9.99.
028740*
028800 PROCEDURE DIVISION.
028900*0000-MAIN-START.
029000     PERFORM 1000-INITIALIZE-START THRU 1010-INITIALIZE-END.
029100     PERFORM 2000-LOAD-COURSE-START THRU 2010-LOAD-COURSE-END.
029200     PERFORM 3000-LOAD-ROSTER-START THRU 3090-LOAD-ROSTER-END.
029300     PERFORM 3500-LOAD-ASSIGN-START THRU 3590-LOAD-ASSIGN-END.
029400     PERFORM 4000-POST-GRADES-START THRU 4090-POST-GRADES-END.
029500     PERFORM 5000-CALC-FINAL-START THRU 5090-CALC-FINAL-END.
029600     PERFORM 5200-RANK-FINAL-START THRU 5290-RANK-FINAL-END.
029700     PERFORM 6000-ASSIGN-STATS-START THRU 6090-ASSIGN-STATS-END.
029800     PERFORM 6500-OUTLIER-START THRU 6590-OUTLIER-END.
029900     PERFORM 7000-WRITE-FINAL-START THRU 7090-WRITE-FINAL-END.
030000     PERFORM 7500-WRITE-MATRIX-START THRU 7590-WRITE-MATRIX-END.
030100     PERFORM 8000-CALL-REPORT-START THRU 8090-CALL-REPORT-END.
030200     PERFORM 9900-CLOSE-ALL-START THRU 9990-CLOSE-ALL-END.
030300     STOP RUN.
030400*
030500 1000-INITIALIZE-START.
030600     ACCEPT WS-RUN-DATE FROM CONSOLE.
030700     INITIALIZE WS-COURSE-HDR.
030800     INITIALIZE WS-STU-TABLE.
030900     INITIALIZE WS-ASG-TABLE.
031000     INITIALIZE WS-POST-TABLE.
031100     INITIALIZE WS-FINAL-TABLE.
031200     INITIALIZE WS-COUNTERS.
031300 1010-INITIALIZE-END.
031400     EXIT.
031500*
031600*    2000 - LOAD THE ONE COURSE HEADER RECORD.
031700 2000-LOAD-COURSE-START.
031800     OPEN INPUT CRS-FILE-IN.
031900     PERFORM 9000-TEST-CRS-STAT-START THRU 9010-TEST-CRS-STAT-END.
032000     READ CRS-FILE-IN.
032100     PERFORM 9000-TEST-CRS-STAT-START THRU 9010-TEST-CRS-STAT-END.
032200     MOVE CRS-CODE TO WS-CRS-CODE-WS.
032300     MOVE CRS-NAME TO WS-CRS-NAME-WS.
032400     MOVE CRS-SEMESTER TO WS-CRS-SEMESTER-WS.
032500     CLOSE CRS-FILE-IN.
032600 2010-LOAD-COURSE-END.
032700     EXIT.
032800*
032900*    3000 - ROSTER IMPORT.  ACCEPT ONLY WHEN ID AND NAME ARE BOTH
033000*    NON-BLANK AND THE (UPPER-CASED) ID HAS NOT BEEN SEEN BEFORE.
033100 3000-LOAD-ROSTER-START.
033200     OPEN INPUT STU-FILE-IN.
033300     PERFORM 9020-TEST-STU-STAT-START THRU 9030-TEST-STU-STAT-END.
033400     PERFORM 3010-READ-STU-START THRU 3020-READ-STU-END.
033500     PERFORM 3030-ACCEPT-STU-START THRU 3080-ACCEPT-STU-END
033600         UNTIL WS-STU-EOF.
033700     CLOSE STU-FILE-IN.
033800 3090-LOAD-ROSTER-END.
033900     EXIT.
034000*
034100 3010-READ-STU-START.
034200     READ STU-FILE-IN.
034300     PERFORM 9020-TEST-STU-STAT-START THRU 9030-TEST-STU-STAT-END.
034400 3020-READ-STU-END.
034500     EXIT.
034600*
034700 3030-ACCEPT-STU-START.
034800     INSPECT STU-ID CONVERTING
034900         'abcdefghijklmnopqrstuvwxyz' TO
035000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035100     MOVE 'N' TO WS-DUP-FOUND-SW.
035200     IF STU-ID NOT = SPACES AND STU-NAME NOT = SPACES
035300         PERFORM 3040-FIND-STU-START THRU 3050-FIND-STU-END
035400         IF NOT WS-DUP-FOUND
035500             SET WS-NB-STU UP BY 1
035600             MOVE STU-ID    TO WS-STU-ID-T(WS-NB-STU)
035700             MOVE STU-NAME  TO WS-STU-NAME-T(WS-NB-STU)
035800             MOVE STU-EMAIL TO WS-STU-EMAIL-T(WS-NB-STU)
035900             SET WS-ROSTER-ACCEPT-CT UP BY 1
036000         END-IF
036100     END-IF.
036200     PERFORM 3010-READ-STU-START THRU 3020-READ-STU-END.
036300 3080-ACCEPT-STU-END.
036400     EXIT.
036500*
036600 3040-FIND-STU-START.
036700     IF WS-NB-STU > 0
036800         SET IDX-STU TO 1
036900         SEARCH WS-STU-TAB
037000             AT END
037100                 CONTINUE
037200             WHEN WS-STU-ID-T(IDX-STU) = STU-ID
037300                 SET WS-DUP-FOUND-SW TO 'Y'
037400         END-SEARCH
037500     END-IF.
037600 3050-FIND-STU-END.
037700     EXIT.
037800*
037900*    3500 - ASSIGNMENT LOAD.  DEFAULT MAX SCORE TO 100.00 WHEN
038000*    THE INPUT CARRIES ZERO, REJECT A WEIGHT OUTSIDE (0,1] AND A
038100*    DUPLICATE TITLE; ACCUMULATE THE TOTAL WEIGHT REGARDLESS SO
038200*    THE SUMMARY REPORT CAN PRINT IT EVEN WHEN OUT OF TOLERANCE.
038300 3500-LOAD-ASSIGN-START.
038400     OPEN INPUT ASG-FILE-IN.
038500     PERFORM 9040-TEST-ASG-STAT-START THRU 9050-TEST-ASG-STAT-END.
038600     PERFORM 3510-READ-ASG-START THRU 3520-READ-ASG-END.
038700     PERFORM 3530-ACCEPT-ASG-START THRU 3580-ACCEPT-ASG-END
038800         UNTIL WS-ASG-EOF.
038900     CLOSE ASG-FILE-IN.
039000 3590-LOAD-ASSIGN-END.
039100     EXIT.
039200*
039300 3510-READ-ASG-START.
039400     READ ASG-FILE-IN.
039500     PERFORM 9040-TEST-ASG-STAT-START THRU 9050-TEST-ASG-STAT-END.
039600 3520-READ-ASG-END.
039700     EXIT.
039800*
039900 3530-ACCEPT-ASG-START.
040000     IF ASG-MAX = ZERO
040100         MOVE 100.00 TO ASG-MAX
040200     END-IF.
040300     MOVE 'N' TO WS-DUP-FOUND-SW.
040400     IF ASG-WEIGHT > 0 AND ASG-WEIGHT NOT > 1
040500         PERFORM 3540-FIND-ASG-START THRU 3550-FIND-ASG-END
040600         IF NOT WS-DUP-FOUND
040700             SET WS-NB-ASG UP BY 1
040800             MOVE ASG-TITLE  TO WS-ASG-TITLE-T(WS-NB-ASG)
040900             MOVE ASG-WEIGHT TO WS-ASG-WEIGHT-T(WS-NB-ASG)
041000             MOVE ASG-MAX    TO WS-ASG-MAXSC-T(WS-NB-ASG)
041100             ADD ASG-WEIGHT  TO WS-TOT-WEIGHT
041200         END-IF
041300     END-IF.
041400     PERFORM 3510-READ-ASG-START THRU 3520-READ-ASG-END.
041500 3580-ACCEPT-ASG-END.
041600     EXIT.
041700*
041800 3540-FIND-ASG-START.
041900     IF WS-NB-ASG > 0
042000         SET IDX-ASG TO 1
042100         SEARCH WS-ASG-TAB
042200             AT END
042300                 CONTINUE
042400             WHEN WS-ASG-TITLE-T(IDX-ASG) = ASG-TITLE
042500                 SET WS-DUP-FOUND-SW TO 'Y'
042600         END-SEARCH
042700     END-IF.
042800 3550-FIND-ASG-END.
042900     EXIT.
043000*
043100*    4000 - GRADE-POSTING.  UPPER-CASE THE STUDENT ID, REJECT AN
043200*    UNKNOWN STUDENT OR ASSIGNMENT, REJECT A SCORE OUTSIDE
043300*    0..ASG-MAX, OTHERWISE POST (OR REPOST) THE CELL.
043400 4000-POST-GRADES-START.
043500     OPEN INPUT GRD-FILE-IN.
043600     PERFORM 9060-TEST-GRD-STAT-START THRU 9070-TEST-GRD-STAT-END.
043700     PERFORM 4010-READ-GRD-START THRU 4020-READ-GRD-END.
043800     PERFORM 4030-ACCEPT-GRD-START THRU 4080-ACCEPT-GRD-END
043900         UNTIL WS-GRD-EOF.
044000     CLOSE GRD-FILE-IN.
044100 4090-POST-GRADES-END.
044200     EXIT.
044300*
044400 4010-READ-GRD-START.
044500     READ GRD-FILE-IN.
044600     PERFORM 9060-TEST-GRD-STAT-START THRU 9070-TEST-GRD-STAT-END.
044700 4020-READ-GRD-END.
044800     EXIT.
044900*
045000 4030-ACCEPT-GRD-START.
045100     MOVE GRD-STU-ID TO WS-GRD-STU-ID-UC.
045200     INSPECT WS-GRD-STU-ID-UC CONVERTING
045300         'abcdefghijklmnopqrstuvwxyz' TO
045400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
045500     MOVE 'Y' TO WS-GRADE-VALID-SW.
045600     MOVE 0 TO WS-STU-IX.
045700     MOVE 0 TO WS-ASG-IX.
045800     PERFORM 4040-FIND-GRD-STU-START THRU 4045-FIND-GRD-STU-END.
045900     IF WS-STU-IX = 0
046000         MOVE 'N' TO WS-GRADE-VALID-SW
046100     END-IF.
046200     PERFORM 4050-FIND-GRD-ASG-START THRU 4055-FIND-GRD-ASG-END.
046300     IF WS-ASG-IX = 0
046400         MOVE 'N' TO WS-GRADE-VALID-SW
046500     END-IF.
046600     IF WS-GRADE-VALID
046620         IF GRD-SCORE-X NOT NUMERIC
046640             MOVE 'N' TO WS-GRADE-VALID-SW
046660         END-IF
046700     END-IF.
046710     IF WS-GRADE-VALID
046720         IF GRD-SCORE < 0 OR GRD-SCORE > WS-ASG-MAXSC-T(WS-ASG-IX)
046740             MOVE 'N' TO WS-GRADE-VALID-SW
046760         END-IF
047000     END-IF.
047100     IF WS-GRADE-VALID
047200         PERFORM 4060-POST-CELL-START THRU 4070-POST-CELL-END
047300         SET WS-GRADE-ACCEPT-CT UP BY 1
047400     END-IF.
047500     PERFORM 4010-READ-GRD-START THRU 4020-READ-GRD-END.
047600 4080-ACCEPT-GRD-END.
047700     EXIT.
047800*
047900 4040-FIND-GRD-STU-START.
048000     IF WS-NB-STU > 0
048100         SET IDX-STU TO 1
048200         SEARCH WS-STU-TAB
048300             AT END
048400                 CONTINUE
048500             WHEN WS-STU-ID-T(IDX-STU) = WS-GRD-STU-ID-UC
048600                 SET WS-STU-IX TO IDX-STU
048700         END-SEARCH
048800     END-IF.
048900 4045-FIND-GRD-STU-END.
049000     EXIT.
049100*
049200 4050-FIND-GRD-ASG-START.
049300     IF WS-NB-ASG > 0
049400         SET IDX-ASG TO 1
049500         SEARCH WS-ASG-TAB
049600             AT END
049700                 CONTINUE
049800             WHEN WS-ASG-TITLE-T(IDX-ASG) = GRD-TITLE
049900                 SET WS-ASG-IX TO IDX-ASG
050000         END-SEARCH
050100     END-IF.
050200 4055-FIND-GRD-ASG-END.
050300     EXIT.
050400*
050500*    POST OR REPOST THE STUDENT X ASSIGNMENT CELL (AC-0340).
050600 4060-POST-CELL-START.
050700     MOVE 'N' TO WS-CELL-FOUND-SW.
050800     IF WS-NB-POST > 0
050900         SET IDX-POST TO 1
051000         SEARCH WS-POST-TAB
051100             AT END
051200                 CONTINUE
051300             WHEN WS-POST-STU-IX(IDX-POST) = WS-STU-IX
051400                 AND WS-POST-ASG-IX(IDX-POST) = WS-ASG-IX
051500                 MOVE GRD-SCORE TO WS-POST-SCORE-T(IDX-POST)
051600                 MOVE 'Y' TO WS-CELL-FOUND-SW
051700         END-SEARCH
051800     END-IF.
051900     IF NOT WS-CELL-FOUND
052000         SET WS-NB-POST UP BY 1
052100         MOVE WS-STU-IX  TO WS-POST-STU-IX(WS-NB-POST)
052200         MOVE WS-ASG-IX  TO WS-POST-ASG-IX(WS-NB-POST)
052300         MOVE GRD-SCORE  TO WS-POST-SCORE-T(WS-NB-POST)
052400     END-IF.
052500     SET WS-STU-HAS-GRADES(WS-STU-IX) TO TRUE.
052600 4070-POST-CELL-END.
052700     EXIT.
052800*
052900*    5000 - FINAL-GRADE CALCULATION, ONE STUDENT AT A TIME IN
053000*    ROSTER ORDER.  STUDENTS WITH NO POSTED GRADES ARE SKIPPED.
053100 5000-CALC-FINAL-START.
053200     IF WS-NB-STU > 0
053300         PERFORM 5010-CALC-ONE-STU-START THRU 5020-CALC-ONE-STU-END
053400             VARYING WS-STU-IX FROM 1 BY 1
053500             UNTIL WS-STU-IX > WS-NB-STU
053600     END-IF.
053700 5090-CALC-FINAL-END.
053800     EXIT.
053900*
054000 5010-CALC-ONE-STU-START.
054100     IF WS-STU-HAS-GRADES(WS-STU-IX)
054200         PERFORM 5100-CALC-ONE-FINAL-START THRU 5190-CALC-ONE-FINAL-END
054300         SET WS-NB-FINAL UP BY 1
054400         MOVE WS-STU-IX            TO WS-FIN-STU-IX(WS-NB-FINAL)
054500         MOVE WS-STU-FINAL-T(WS-STU-IX) TO WS-FIN-TOTAL-T(WS-NB-FINAL)
054600         MOVE WS-STU-LETTER-T(WS-STU-IX) TO WS-FIN-LETTER-T(WS-NB-FINAL)
054700         MOVE WS-STU-IX            TO WS-FIN-SEQ-T(WS-NB-FINAL)
054800     END-IF.
054900 5020-CALC-ONE-STU-END.
055000     EXIT.
055100*
055200*    PER-STUDENT WEIGHTED AVERAGE, PRORATED WHEN COVERED WEIGHT
055300*    IS UNDER 1.0, THEN LETTER-GRADE BANDING.
055400 5100-CALC-ONE-FINAL-START.
055500     MOVE 0 TO WS-WEIGHTED-SUM.
055600     MOVE 0 TO WS-COVERED-WEIGHT.
055700     IF WS-NB-POST > 0
055800         PERFORM 5110-ACCUM-ONE-ASG-START THRU 5120-ACCUM-ONE-ASG-END
055900             VARYING WS-POST-IX FROM 1 BY 1
056000             UNTIL WS-POST-IX > WS-NB-POST
056100     END-IF.
056200     IF WS-COVERED-WEIGHT = 0
056300         MOVE 0 TO WS-FINAL-RAW
056400     ELSE
056500         IF WS-COVERED-WEIGHT < 1
056600             COMPUTE WS-FINAL-RAW =
056700                 WS-WEIGHTED-SUM / WS-COVERED-WEIGHT
056800         ELSE
056900             MOVE WS-WEIGHTED-SUM TO WS-FINAL-RAW
057000         END-IF
057100     END-IF.
057200     COMPUTE WS-STU-FINAL-T(WS-STU-IX) ROUNDED = WS-FINAL-RAW.
057300     PERFORM 5150-LETTER-GRADE-START THRU 5160-LETTER-GRADE-END.
057400 5190-CALC-ONE-FINAL-END.
057500     EXIT.
057600*
057700 5110-ACCUM-ONE-ASG-START.
057800     IF WS-POST-STU-IX(WS-POST-IX) = WS-STU-IX
057900         MOVE WS-POST-ASG-IX(WS-POST-IX) TO WS-ASG-IX
058000         COMPUTE WS-PERCENTAGE =
058100             (WS-POST-SCORE-T(WS-POST-IX) /
058200              WS-ASG-MAXSC-T(WS-ASG-IX)) * 100
058300         COMPUTE WS-WEIGHTED-SUM =
058400             WS-WEIGHTED-SUM +
058500             (WS-PERCENTAGE * WS-ASG-WEIGHT-T(WS-ASG-IX))
058600         ADD WS-ASG-WEIGHT-T(WS-ASG-IX) TO WS-COVERED-WEIGHT
058700     END-IF.
058800 5120-ACCUM-ONE-ASG-END.
058900     EXIT.
059000*
059100 5150-LETTER-GRADE-START.
059200     EVALUATE TRUE
059300         WHEN WS-STU-FINAL-T(WS-STU-IX) >= 90
059400             MOVE 'A' TO WS-STU-LETTER-T(WS-STU-IX)
059500         WHEN WS-STU-FINAL-T(WS-STU-IX) >= 80
059600             MOVE 'B' TO WS-STU-LETTER-T(WS-STU-IX)
059700         WHEN WS-STU-FINAL-T(WS-STU-IX) >= 70
059800             MOVE 'C' TO WS-STU-LETTER-T(WS-STU-IX)
059900         WHEN WS-STU-FINAL-T(WS-STU-IX) >= 60
060000             MOVE 'D' TO WS-STU-LETTER-T(WS-STU-IX)
060100         WHEN OTHER
060200             MOVE 'F' TO WS-STU-LETTER-T(WS-STU-IX)
060300     END-EVALUATE.
060400 5160-LETTER-GRADE-END.
060500     EXIT.
060600*
060700*    5200 - RANK THE FINAL-GRADE RESULTS DESCENDING BY TOTAL;
060800*    THE ASCENDING SECONDARY KEY ON ROSTER SEQUENCE KEEPS TIES
060900*    IN ROSTER ORDER (AC-0190).
061000 5200-RANK-FINAL-START.
061100     IF WS-NB-FINAL > 1
061200         SORT WS-FINAL-TAB
061300             DESCENDING KEY WS-FIN-TOTAL-T
061400             ASCENDING KEY WS-FIN-SEQ-T
061500     END-IF.
061600 5290-RANK-FINAL-END.
061700     EXIT.
061800*
061900*    6000 - PER-ASSIGNMENT STATISTICS.  BUILD THE SORTED SCRATCH
062000*    LIST OF POSTED SCORES FOR THE ASSIGNMENT, THEN DERIVE COUNT,
062100*    MEAN, MEDIAN, MIN, MAX AND SAMPLE STANDARD DEVIATION.
062200 6000-ASSIGN-STATS-START.
062300     IF WS-NB-ASG > 0
062400         PERFORM 6010-STATS-ONE-ASG-START THRU 6020-STATS-ONE-ASG-END
062500             VARYING WS-ASG-IX FROM 1 BY 1
062600             UNTIL WS-ASG-IX > WS-NB-ASG
062700     END-IF.
062800 6090-ASSIGN-STATS-END.
062900     EXIT.
063000*
063100 6010-STATS-ONE-ASG-START.
063200     PERFORM 6030-BUILD-SCR-START THRU 6040-BUILD-SCR-END.
063300     MOVE WS-NB-SCR TO WS-ASG-CNT-T(WS-ASG-IX).
063400     IF WS-NB-SCR > 0
063500         SORT WS-SCR-TAB ASCENDING KEY WS-SCR-SCORE-T
063600         PERFORM 6050-MEAN-SUM-START THRU 6060-MEAN-SUM-END
063700         COMPUTE WS-ASG-MEAN-T(WS-ASG-IX) =
063800             WS-ASG-SUM-T(WS-ASG-IX) / WS-NB-SCR
063900         PERFORM 6070-MEDIAN-MINMAX-START THRU 6075-MEDIAN-MINMAX-END
064000         IF WS-NB-SCR > 1
064100             PERFORM 6080-SDEV-START THRU 6085-SDEV-END
064200         ELSE
064300             MOVE 0 TO WS-ASG-SDEV-T(WS-ASG-IX)
064400         END-IF
064500     END-IF.
064600 6020-STATS-ONE-ASG-END.
064700     EXIT.
064800*
064900*    COLLECT THE POSTED SCORES FOR THE CURRENT ASSIGNMENT.
065000 6030-BUILD-SCR-START.
065100     INITIALIZE WS-SCR-TABLE.
065200     IF WS-NB-POST > 0
065300         PERFORM 6032-BUILD-SCR-ONE-START THRU 6034-BUILD-SCR-ONE-END
065400             VARYING WS-POST-IX FROM 1 BY 1
065500             UNTIL WS-POST-IX > WS-NB-POST
065600     END-IF.
065700 6040-BUILD-SCR-END.
065800     EXIT.
065900*
066000 6032-BUILD-SCR-ONE-START.
066100     IF WS-POST-ASG-IX(WS-POST-IX) = WS-ASG-IX
066200         SET WS-NB-SCR UP BY 1
066300         MOVE WS-POST-SCORE-T(WS-POST-IX) TO WS-SCR-SCORE-T(WS-NB-SCR)
066400         MOVE WS-POST-STU-IX(WS-POST-IX)  TO WS-SCR-STU-IX(WS-NB-SCR)
066500     END-IF.
066600 6034-BUILD-SCR-ONE-END.
066700     EXIT.
066800*
066900 6050-MEAN-SUM-START.
067000     MOVE 0 TO WS-ASG-SUM-T(WS-ASG-IX).
067100     PERFORM 6052-ADD-ONE-SCR-START THRU 6054-ADD-ONE-SCR-END
067200         VARYING WS-SCR-IX FROM 1 BY 1
067300         UNTIL WS-SCR-IX > WS-NB-SCR.
067400 6060-MEAN-SUM-END.
067500     EXIT.
067600*
067700 6052-ADD-ONE-SCR-START.
067800     ADD WS-SCR-SCORE-T(WS-SCR-IX) TO WS-ASG-SUM-T(WS-ASG-IX).
067900 6054-ADD-ONE-SCR-END.
068000     EXIT.
068100*
068200*    THE SCRATCH LIST IS SORTED ASCENDING, SO MIN/MAX ARE THE
068300*    ENDPOINTS AND THE MEDIAN IS THE MIDDLE ENTRY (OR THE
068400*    AVERAGE OF THE TWO MIDDLE ENTRIES WHEN THE COUNT IS EVEN).
068500 6070-MEDIAN-MINMAX-START.
068600     MOVE WS-SCR-SCORE-T(1) TO WS-ASG-MIN-T(WS-ASG-IX).
068700     MOVE WS-SCR-SCORE-T(WS-NB-SCR) TO WS-ASG-MAXV-T(WS-ASG-IX).
068800     DIVIDE WS-NB-SCR BY 2 GIVING WS-MID-IX-1
068900         REMAINDER WS-MID-REM.
069000     IF WS-MID-REM = 1
069100         ADD 1 TO WS-MID-IX-1
069200         MOVE WS-SCR-SCORE-T(WS-MID-IX-1) TO
069300             WS-ASG-MEDIAN-T(WS-ASG-IX)
069400     ELSE
069500         MOVE WS-MID-IX-1 TO WS-MID-IX-2
069600         ADD 1 TO WS-MID-IX-1
069700         COMPUTE WS-ASG-MEDIAN-T(WS-ASG-IX) ROUNDED =
069800             (WS-SCR-SCORE-T(WS-MID-IX-2) +
069900              WS-SCR-SCORE-T(WS-MID-IX-1)) / 2
070000     END-IF.
070100 6075-MEDIAN-MINMAX-END.
070200     EXIT.
070300*
070400*    SAMPLE STANDARD DEVIATION (DIVISOR N-1).
070500 6080-SDEV-START.
070600     MOVE 0 TO WS-DEVSQ-SUM.
070700     PERFORM 6082-DEVSQ-ONE-START THRU 6084-DEVSQ-ONE-END
070800         VARYING WS-SCR-IX FROM 1 BY 1
070900         UNTIL WS-SCR-IX > WS-NB-SCR.
071000     COMPUTE WS-SQRT-INPUT =
071100         WS-DEVSQ-SUM / (WS-NB-SCR - 1).
071200     PERFORM 6086-SQRT-START THRU 6089-SQRT-END.
071300     MOVE WS-SQRT-RESULT TO WS-ASG-SDEV-T(WS-ASG-IX).
071400 6085-SDEV-END.
071500     EXIT.
071600*
071700 6082-DEVSQ-ONE-START.
071800     COMPUTE WS-SCORE-DEV =
071900         WS-SCR-SCORE-T(WS-SCR-IX) - WS-ASG-MEAN-T(WS-ASG-IX).
072000     COMPUTE WS-SCORE-DEVSQ = WS-SCORE-DEV * WS-SCORE-DEV.
072100     ADD WS-SCORE-DEVSQ TO WS-DEVSQ-SUM.
072200 6084-DEVSQ-ONE-END.
072300     EXIT.
072400*
072500*    LOCAL SQUARE-ROOT ROUTINE (NEWTON'S METHOD, 10 ITERATIONS,
072600*    STARTING FROM THE INPUT ITSELF) - USED BY 6080-SDEV-START
072700*    SINCE THE SHOP'S COMPILER HAS NO BUILT-IN SQUARE ROOT.
072800 6086-SQRT-START.
072900     IF WS-SQRT-INPUT = 0
073000         MOVE 0 TO WS-SQRT-RESULT
073100     ELSE
073200         MOVE WS-SQRT-INPUT TO WS-SQRT-RESULT
073300         PERFORM 6087-SQRT-ITER-START THRU 6088-SQRT-ITER-END
073400             VARYING WS-SQRT-ITER FROM 1 BY 1
073500             UNTIL WS-SQRT-ITER > 10
073600     END-IF.
073700 6089-SQRT-END.
073800     EXIT.
073900*
074000 6087-SQRT-ITER-START.
074100     MOVE WS-SQRT-RESULT TO WS-SQRT-PREV.
074200     COMPUTE WS-SQRT-RESULT ROUNDED =
074300         (WS-SQRT-PREV + (WS-SQRT-INPUT / WS-SQRT-PREV)) / 2.
074400 6088-SQRT-ITER-END.
074500     EXIT.
074600*
074700*    6500 - OUTLIER DETECTION.  PASS 1 FLAGS EVERY UNGRADED
074800*    STUDENT X ASSIGNMENT CELL; PASS 2 RE-WALKS EACH ASSIGNMENT'S
074900*    POSTED SCORES FOR Z-SCORE, ZERO, AND SUSPICIOUS-PERFECT.
075000 6500-OUTLIER-START.
075100     OPEN OUTPUT OUT-FILE-OUT.
075200     PERFORM 9080-TEST-OUT-STAT-START THRU 9090-TEST-OUT-STAT-END.
075300     PERFORM 6505-MISSING-PASS-START THRU 6510-MISSING-PASS-END.
075400     IF WS-NB-ASG > 0
075500         PERFORM 6520-ZSCORE-ONE-ASG-START
075600             THRU 6530-ZSCORE-ONE-ASG-END
075700             VARYING WS-ASG-IX FROM 1 BY 1
075800             UNTIL WS-ASG-IX > WS-NB-ASG
075900     END-IF.
076000     CLOSE OUT-FILE-OUT.
076100 6590-OUTLIER-END.
076200     EXIT.
076300*
076400*    PASS 1 - MISSING GRADES, ONE RECORD PER UNGRADED CELL.
076500 6505-MISSING-PASS-START.
076600     IF WS-NB-STU > 0 AND WS-NB-ASG > 0
076700         PERFORM 6506-MISSING-ONE-STU-START
076800             THRU 6507-MISSING-ONE-STU-END
076900             VARYING WS-STU-IX FROM 1 BY 1
077000             UNTIL WS-STU-IX > WS-NB-STU
077100     END-IF.
077200 6510-MISSING-PASS-END.
077300     EXIT.
077400*
077500 6506-MISSING-ONE-STU-START.
077600     PERFORM 6508-MISSING-ONE-ASG-START
077700         THRU 6509-MISSING-ONE-ASG-END
077800         VARYING WS-ASG-IX FROM 1 BY 1
077900         UNTIL WS-ASG-IX > WS-NB-ASG.
078000 6507-MISSING-ONE-STU-END.
078100     EXIT.
078200*
078300 6508-MISSING-ONE-ASG-START.
078400     MOVE 'N' TO WS-CELL-FOUND-SW.
078500     IF WS-NB-POST > 0
078600         SET IDX-POST TO 1
078700         SEARCH WS-POST-TAB
078800             AT END
078900                 CONTINUE
079000             WHEN WS-POST-STU-IX(IDX-POST) = WS-STU-IX
079100                 AND WS-POST-ASG-IX(IDX-POST) = WS-ASG-IX
079200                 MOVE 'Y' TO WS-CELL-FOUND-SW
079300         END-SEARCH
079400     END-IF.
079500     IF NOT WS-CELL-FOUND
079600         MOVE WS-STU-ID-T(WS-STU-IX)    TO OUT-STU-ID
079700         MOVE WS-STU-NAME-T(WS-STU-IX)  TO OUT-STU-NAME
079800         MOVE WS-ASG-TITLE-T(WS-ASG-IX) TO OUT-ASG-TITLE
079900         MOVE 'MISSING'                 TO OUT-SCORE-TXT
080000         MOVE WS-ASG-MAXSC-T(WS-ASG-IX) TO OUT-MAX
080100         MOVE 'Missing grade'           TO OUT-REASON
080200         WRITE OUT-REC-OUT.
080300         SET WS-OUTLIER-CT UP BY 1
080400     END-IF.
080500 6509-MISSING-ONE-ASG-END.
080600     EXIT.
080700*
080800*    PASS 2 - ONE ASSIGNMENT AT A TIME, ONLY WHEN IT HAS AT
080900*    LEAST 3 POSTED GRADES (Z-SCORE CHECK REQUIRES N >= 3).
081000 6520-ZSCORE-ONE-ASG-START.
081100     IF WS-ASG-CNT-T(WS-ASG-IX) >= 3
081200         PERFORM 6522-ZSCORE-ONE-SCR-START
081300             THRU 6524-ZSCORE-ONE-SCR-END
081400             VARYING WS-SCR-IX FROM 1 BY 1
081500             UNTIL WS-SCR-IX > WS-ASG-CNT-T(WS-ASG-IX)
081600     END-IF.
081700     PERFORM 6540-ZERO-PERFECT-ONE-ASG-START
081800         THRU 6550-ZERO-PERFECT-ONE-ASG-END.
081900 6530-ZSCORE-ONE-ASG-END.
082000     EXIT.
082100*
082200*    NOTE - THE SCRATCH LIST (WS-SCR-TAB) STILL HOLDS THE LAST
082300*    ASSIGNMENT BUILT BY PARAGRAPH 6000 FOR THIS SAME WS-ASG-IX,
082400*    SO NO RELOAD IS NEEDED HERE; IT IS REBUILT BELOW ONLY SO A
082500*    FUTURE MAINTAINER CANNOT BE BITTEN BY THAT ASSUMPTION.
082600 6522-ZSCORE-ONE-SCR-START.
082700     PERFORM 6030-BUILD-SCR-START THRU 6040-BUILD-SCR-END.
082800     IF WS-ASG-SDEV-T(WS-ASG-IX) = 0
082900         MOVE 0 TO WS-ZSCORE
083000     ELSE
083100         COMPUTE WS-SCORE-DEV =
083200             WS-SCR-SCORE-T(WS-SCR-IX) - WS-ASG-MEAN-T(WS-ASG-IX)
083300         IF WS-SCORE-DEV < 0
083400             COMPUTE WS-ZSCORE ROUNDED =
083500                 (WS-SCORE-DEV * -1) / WS-ASG-SDEV-T(WS-ASG-IX)
083600         ELSE
083700             COMPUTE WS-ZSCORE ROUNDED =
083800                 WS-SCORE-DEV / WS-ASG-SDEV-T(WS-ASG-IX)
083900         END-IF
084000     END-IF.
084100     IF WS-ZSCORE > 2
084200         MOVE WS-SCR-STU-IX(WS-SCR-IX) TO WS-STU-IX
084300         MOVE WS-STU-ID-T(WS-STU-IX)    TO OUT-STU-ID
084400         MOVE WS-STU-NAME-T(WS-STU-IX)  TO OUT-STU-NAME
084500         MOVE WS-ASG-TITLE-T(WS-ASG-IX) TO OUT-ASG-TITLE
084550         MOVE WS-SCR-SCORE-T(WS-SCR-IX) TO WS-ED-SCORE
084600         MOVE WS-ED-SCORE TO OUT-SCORE-N
084700         MOVE WS-ASG-MAXSC-T(WS-ASG-IX) TO OUT-MAX
084750         MOVE WS-ZSCORE TO WS-ED-ZSCORE
084800         STRING 'Unusual score (z-score: ' DELIMITED BY SIZE
084900             WS-ED-ZSCORE DELIMITED BY SIZE
085000             ')' DELIMITED BY SIZE
085100             INTO OUT-REASON
085200         WRITE OUT-REC-OUT.
085300         SET WS-OUTLIER-CT UP BY 1
085400     END-IF.
085500 6524-ZSCORE-ONE-SCR-END.
085600     EXIT.
085700*
085800*    ZERO-SCORE AND SUSPICIOUS-PERFECT-SCORE CHECKS APPLY
085900*    REGARDLESS OF Z-SCORE AND REGARDLESS OF THE N >= 3 FLOOR
086000*    ABOVE, SO THIS PARAGRAPH REBUILDS ITS OWN SCRATCH LIST.
086100 6540-ZERO-PERFECT-ONE-ASG-START.
086200     PERFORM 6030-BUILD-SCR-START THRU 6040-BUILD-SCR-END.
086300     IF WS-NB-SCR > 0
086400         PERFORM 6542-ZERO-PERFECT-ONE-SCR-START
086500             THRU 6544-ZERO-PERFECT-ONE-SCR-END
086600             VARYING WS-SCR-IX FROM 1 BY 1
086700             UNTIL WS-SCR-IX > WS-NB-SCR
086800     END-IF.
086900 6550-ZERO-PERFECT-ONE-ASG-END.
087000     EXIT.
087100*
087200 6542-ZERO-PERFECT-ONE-SCR-START.
087300     MOVE WS-SCR-STU-IX(WS-SCR-IX) TO WS-STU-IX.
087400     IF WS-SCR-SCORE-T(WS-SCR-IX) = 0
087500         MOVE WS-STU-ID-T(WS-STU-IX)    TO OUT-STU-ID
087600         MOVE WS-STU-NAME-T(WS-STU-IX)  TO OUT-STU-NAME
087700         MOVE WS-ASG-TITLE-T(WS-ASG-IX) TO OUT-ASG-TITLE
087750         MOVE WS-SCR-SCORE-T(WS-SCR-IX) TO WS-ED-SCORE
087800         MOVE WS-ED-SCORE TO OUT-SCORE-N
087900         MOVE WS-ASG-MAXSC-T(WS-ASG-IX) TO OUT-MAX
088000         MOVE 'Zero score - possible issue' TO OUT-REASON
088100         WRITE OUT-REC-OUT
088200         SET WS-OUTLIER-CT UP BY 1
088300     END-IF.
088400     IF WS-SCR-SCORE-T(WS-SCR-IX) = WS-ASG-MAXSC-T(WS-ASG-IX)
088500         AND WS-ASG-CNT-T(WS-ASG-IX) > 5
088600         AND (WS-ASG-MEAN-T(WS-ASG-IX) /
088700              WS-ASG-MAXSC-T(WS-ASG-IX)) * 100 < 75
088800         MOVE WS-STU-ID-T(WS-STU-IX)    TO OUT-STU-ID
088900         MOVE WS-STU-NAME-T(WS-STU-IX)  TO OUT-STU-NAME
089000         MOVE WS-ASG-TITLE-T(WS-ASG-IX) TO OUT-ASG-TITLE
089050         MOVE WS-SCR-SCORE-T(WS-SCR-IX) TO WS-ED-SCORE
089100         MOVE WS-ED-SCORE TO OUT-SCORE-N
089200         MOVE WS-ASG-MAXSC-T(WS-ASG-IX) TO OUT-MAX
089300         MOVE 'Perfect score while class average is low' TO OUT-REASON
089400         WRITE OUT-REC-OUT
089500         SET WS-OUTLIER-CT UP BY 1
089600     END-IF.
089700 6544-ZERO-PERFECT-ONE-SCR-END.
089800     EXIT.
089900*
090000*    7000 - WRITE ONE FINAL-REC PER GRADED STUDENT, IN THE
090100*    DESCENDING-TOTAL ORDER ESTABLISHED BY PARAGRAPH 5200.
090200 7000-WRITE-FINAL-START.
090300     OPEN OUTPUT FIN-FILE-OUT.
090400     PERFORM 9100-TEST-FIN-STAT-START THRU 9110-TEST-FIN-STAT-END.
090500     IF WS-NB-FINAL > 0
090600         PERFORM 7010-WRITE-ONE-FINAL-START
090700             THRU 7020-WRITE-ONE-FINAL-END
090800             VARYING IDX-FINAL FROM 1 BY 1
090900             UNTIL IDX-FINAL > WS-NB-FINAL
091000     END-IF.
091100     CLOSE FIN-FILE-OUT.
091200 7090-WRITE-FINAL-END.
091300     EXIT.
091400*
091500 7010-WRITE-ONE-FINAL-START.
091600     MOVE WS-FIN-STU-IX(IDX-FINAL) TO WS-STU-IX.
091700     MOVE WS-STU-ID-T(WS-STU-IX)   TO FIN-STU-ID.
091800     MOVE WS-STU-NAME-T(WS-STU-IX) TO FIN-NAME.
091900     MOVE WS-FIN-TOTAL-T(IDX-FINAL) TO FIN-TOTAL.
092000     MOVE WS-FIN-LETTER-T(IDX-FINAL) TO FIN-LETTER.
092100     WRITE FIN-REC-OUT.
092200 7020-WRITE-ONE-FINAL-END.
092300     EXIT.
092400*
092500*    7500 - GRADE-MATRIX EXPORT, ONE RECORD PER ROSTER STUDENT
092600*    IN ROSTER ORDER.  A MISSING CELL OR AN UNGRADED STUDENT
092700*    CARRIES THE LITERAL 'N/A' RATHER THAN A FORMATTED NUMBER.
092800 7500-WRITE-MATRIX-START.
092900     OPEN OUTPUT GMX-FILE-OUT.
093000     PERFORM 9120-TEST-GMX-STAT-START THRU 9130-TEST-GMX-STAT-END.
093100     IF WS-NB-STU > 0
093200         PERFORM 7510-WRITE-ONE-MATRIX-START
093300             THRU 7520-WRITE-ONE-MATRIX-END
093400             VARYING WS-STU-IX FROM 1 BY 1
093500             UNTIL WS-STU-IX > WS-NB-STU
093600     END-IF.
093700     CLOSE GMX-FILE-OUT.
093800 7590-WRITE-MATRIX-END.
093900     EXIT.
094000*
094100 7510-WRITE-ONE-MATRIX-START.
094200     MOVE WS-STU-ID-T(WS-STU-IX)    TO GMX-STU-ID.
094300     MOVE WS-STU-NAME-T(WS-STU-IX)  TO GMX-NAME.
094400     MOVE WS-STU-EMAIL-T(WS-STU-IX) TO GMX-EMAIL.
094500     IF WS-NB-ASG > 0
094600         PERFORM 7530-WRITE-ONE-CELL-START
094700             THRU 7540-WRITE-ONE-CELL-END
094800             VARYING WS-ASG-IX FROM 1 BY 1
094900             UNTIL WS-ASG-IX > WS-NB-ASG
095000     END-IF.
095100     IF WS-STU-HAS-GRADES(WS-STU-IX)
095150         MOVE WS-STU-FINAL-T(WS-STU-IX) TO WS-ED-TOTAL
095200         MOVE WS-ED-TOTAL                TO GMX-TOTAL
095300         MOVE WS-STU-LETTER-T(WS-STU-IX) TO GMX-LETTER
095400     ELSE
095500         MOVE 'N/A'     TO GMX-TOTAL
095600         MOVE 'N/A'     TO GMX-LETTER
095700     END-IF.
095800     WRITE GMX-REC-OUT.
095900 7520-WRITE-ONE-MATRIX-END.
096000     EXIT.
096100*
096200 7530-WRITE-ONE-CELL-START.
096300     SET GMX-COL-IDX TO WS-ASG-IX.
096400     MOVE 'N' TO WS-CELL-FOUND-SW.
096500     IF WS-NB-POST > 0
096600         SET IDX-POST TO 1
096700         SEARCH WS-POST-TAB
096800             AT END
096900                 CONTINUE
097000             WHEN WS-POST-STU-IX(IDX-POST) = WS-STU-IX
097100                 AND WS-POST-ASG-IX(IDX-POST) = WS-ASG-IX
097150                 MOVE WS-POST-SCORE-T(IDX-POST) TO WS-ED-SCORE
097200                 MOVE WS-ED-SCORE TO
097300                     GMX-SCORE-COL(GMX-COL-IDX)
097400                 MOVE 'Y' TO WS-CELL-FOUND-SW
097500         END-SEARCH
097600     END-IF.
097700     IF NOT WS-CELL-FOUND
097800         MOVE 'N/A' TO GMX-SCORE-COL(GMX-COL-IDX)
097900     END-IF.
098000 7540-WRITE-ONE-CELL-END.
098100     EXIT.
098200*
098300*    8000 - HAND THE LOADED TABLES TO GRDRPT FOR THE CLASS
098400*    SUMMARY AND INDIVIDUAL STUDENT REPORTS.
098500 8000-CALL-REPORT-START.
098600     CALL 'GRDRPT' USING WS-RUN-DATE WS-COURSE-HDR WS-STU-TABLE
098700         WS-ASG-TABLE WS-FINAL-TABLE WS-POST-TABLE
098800         ON EXCEPTION
098900             DISPLAY 'GRDPOST-E01 UNABLE TO CALL GRDRPT - REPORTS'
099000             DISPLAY 'NOT PRODUCED.  CONTACT REGISTRAR SYSTEMS.'
099100     END-CALL.
099200 8090-CALL-REPORT-END.
099300     EXIT.
099400*
099500 9900-CLOSE-ALL-START.
099600     DISPLAY 'GRDPOST - ROSTER ACCEPTED  : ' WS-ROSTER-ACCEPT-CT.
099700     DISPLAY 'GRDPOST - GRADES ACCEPTED  : ' WS-GRADE-ACCEPT-CT.
099800     DISPLAY 'GRDPOST - OUTLIERS WRITTEN : ' WS-OUTLIER-CT.
099900 9990-CLOSE-ALL-END.
100000     EXIT.
100100*
100200*    FILE-STATUS TEST PARAGRAPHS, ONE PAIR PER FILE, IN THE
100300*    HOUSE STYLE - ANY STATUS OTHER THAN OK OR (FOR INPUT
100400*    FILES) END-OF-FILE STOPS THE RUN.
100500 9000-TEST-CRS-STAT-START.
100600     IF NOT WS-CRS-OK AND NOT WS-CRS-EOF
100700         DISPLAY 'GRDPOST-E02 CRS-FILE-IN STATUS ' WS-CRS-STATUS
100800         PERFORM 9990-CLOSE-ALL-END
100900         STOP RUN
101000     END-IF.
101100 9010-TEST-CRS-STAT-END.
101200     EXIT.
101300*
101400 9020-TEST-STU-STAT-START.
101500     IF NOT WS-STU-OK AND NOT WS-STU-EOF
101600         DISPLAY 'GRDPOST-E03 STU-FILE-IN STATUS ' WS-STU-STATUS
101700         PERFORM 9990-CLOSE-ALL-END
101800         STOP RUN
101900     END-IF.
102000 9030-TEST-STU-STAT-END.
102100     EXIT.
102200*
102300 9040-TEST-ASG-STAT-START.
102400     IF NOT WS-ASG-OK AND NOT WS-ASG-EOF
102500         DISPLAY 'GRDPOST-E04 ASG-FILE-IN STATUS ' WS-ASG-STATUS
102600         PERFORM 9990-CLOSE-ALL-END
102700         STOP RUN
102800     END-IF.
102900 9050-TEST-ASG-STAT-END.
103000     EXIT.
103100*
103200 9060-TEST-GRD-STAT-START.
103300     IF NOT WS-GRD-OK AND NOT WS-GRD-EOF
103400         DISPLAY 'GRDPOST-E05 GRD-FILE-IN STATUS ' WS-GRD-STATUS
103500         PERFORM 9990-CLOSE-ALL-END
103600         STOP RUN
103700     END-IF.
103800 9070-TEST-GRD-STAT-END.
103900     EXIT.
104000*
104100 9080-TEST-OUT-STAT-START.
104200     IF NOT WS-OUT-OK
104300         DISPLAY 'GRDPOST-E06 OUT-FILE-OUT STATUS ' WS-OUT-STATUS
104400         PERFORM 9990-CLOSE-ALL-END
104500         STOP RUN
104600     END-IF.
104700 9090-TEST-OUT-STAT-END.
104800     EXIT.
104900*
105000 9100-TEST-FIN-STAT-START.
105100     IF NOT WS-FIN-OK
105200         DISPLAY 'GRDPOST-E07 FIN-FILE-OUT STATUS ' WS-FIN-STATUS
105300         PERFORM 9990-CLOSE-ALL-END
105400         STOP RUN
105500     END-IF.
105600 9110-TEST-FIN-STAT-END.
105700     EXIT.
105800*
105900 9120-TEST-GMX-STAT-START.
106000     IF NOT WS-GMX-OK
106100         DISPLAY 'GRDPOST-E08 GMX-FILE-OUT STATUS ' WS-GMX-STATUS
106200         PERFORM 9990-CLOSE-ALL-END
106300         STOP RUN
106400     END-IF.
106500 9130-TEST-GMX-STAT-END.
106600     EXIT.
