000100******************************************************************
000200*                                                                *
000300*    GRDRPT   -   CLASS SUMMARY AND INDIVIDUAL STUDENT REPORTS  *
000400*                                                                *
000500*    CALLED BY GRDPOST AFTER THE FINAL-GRADE CALCULATION HAS     *
000600*    COMPLETED.  RECEIVES THE LOADED COURSE HEADER, ROSTER,      *
000700*    ASSIGNMENT, RANKED FINAL-GRADE, AND POSTED GRADE-MATRIX     *
000710*    TABLES BY REFERENCE AND PRINTS THE 70-COLUMN CLASS SUMMARY  *
000800*    REPORT ONCE, THEN ONE 70-COLUMN INDIVIDUAL STUDENT REPORT   *
000900*    PER ROSTER STUDENT IN ROSTER ORDER.  OWNS BOTH PRINT FILES  *
001000*    - GRDPOST NEVER OPENS THEM.                                 *
001100*                                                                *
001300******************************************************************
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. GRDRPT.
001600 AUTHOR. D. FORTIN.
001700 INSTALLATION. REGISTRAR SYSTEMS - ACADEMIC COMPUTING.
001800 DATE-WRITTEN. 04/02/1991.
001900 DATE-COMPILED.
002000 SECURITY.  CONFIDENTIAL - STUDENT RECORD DATA.  DISTRIBUTION
002100     LIMITED TO REGISTRAR SYSTEMS STAFF PER POLICY AC-4.
002200*
002300*    CHANGE LOG
002400*    ----------
002500*    DATE       BY   TICKET    DESCRIPTION
002600*    ---------- ---- --------- ------------------------------
002700*    04/02/1991 DLF  AC-0266   ORIGINAL PROGRAM - SPLIT OUT OF
002800*                              GRDPOST PER AC-0266.
002900*    11/19/1991 DLF  AC-0270   GRADE DISTRIBUTION LINE ADDED TO
003000*                              THE CLASS SUMMARY REPORT.
003100*    07/14/1992 RM   AC-0286   CLASS AVERAGE/HIGH/LOW TRAILER
003200*                              ADDED.
003300*    06/08/1993 JPK  AC-0311   INDIVIDUAL REPORT NOW PRINTS FOR
003400*                              EVERY ROSTER STUDENT, NOT JUST
003500*                              GRADED ONES (UNGRADED STUDENTS
003600*                              GET THE "NO GRADES" LINE).
003700*    02/02/1995 DLF  AC-0336   FEEDBACK LINE WORDING ALIGNED
003800*                              WITH REGISTRAR'S STANDARD BANDS.
003900*    09/09/1996 RM   AC-0358   WIDENED TO MATCH THE ROSTER AND
004000*                              ASSIGNMENT TABLE SIZES IN GRDPOST.
004100*    12/01/1998 JPK  AC-0401   Y2K REVIEW - NO 2-DIGIT YEAR DATA
004200*                              FIELDS IN THIS PROGRAM.  PASSED.
004300*    06/14/1999 JPK  AC-0406   RUN DATE NOW PRINTED VERBATIM AS
004400*                              RECEIVED FROM GRDPOST, NOT READ
004500*                              FROM THE SYSTEM CLOCK.
004520*    11/09/1999 DLF  AC-0413   GRDPOST WAS NOT PASSING THE POSTED
004540*                              GRADE-MATRIX TABLE ON THE CALL -
004560*                              PARAGRAPH 8220 WAS SEARCHING
004580*                              UNBOUND LINKAGE STORAGE FOR EVERY
004590*                              ASSIGNMENT SCORE ON THE INDIVIDUAL
004595*                              REPORT.  NO CHANGE NEEDED HERE,
004598*                              THE LINKAGE ITEM WAS ALREADY
004599*                              DECLARED; SEE GRDPOST AC-0413.
004600*    11/09/1999 DLF  AC-0414   WS-DIST-IX AND WS-STU-FOUND-FIN-IX
004610*                              WERE DEAD FIELDS LEFT OVER FROM
004620*                              DEVELOPMENT - DROPPED THEM AND
004630*                              MOVED THE SCORE/PERCENTAGE SCRATCH
004640*                              PAIR TO 77-LEVEL ENTRIES PER THE
004650*                              AUDITOR'S STAND-ALONE-FIELD RULE.
004660*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     CLASS NUM-DIGITS IS '0' THRU '9'.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT CSR-FILE-OUT ASSIGN TO CSRPRT
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         ACCESS MODE IS SEQUENTIAL
006000         FILE STATUS IS WS-CSR-STATUS.
006100     SELECT IDR-FILE-OUT ASSIGN TO IDRPRT
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-IDR-STATUS.
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  CSR-FILE-OUT
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 70 CHARACTERS
007100     RECORDING MODE IS F.
007200 01  CSR-REC-OUT                PIC X(70).
007300*
007400 FD  IDR-FILE-OUT
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 70 CHARACTERS
007700     RECORDING MODE IS F.
007800 01  IDR-REC-OUT                PIC X(70).
007900*
008000 WORKING-STORAGE SECTION.
008050*
008060*    STAND-ALONE SCRATCH FIELDS FOR THE ONE SCORE CELL BEING
008070*    PRINTED - 77-LEVEL PER SHOP STANDARD, SINCE EACH IS USED
008080*    AND CLEARED WITHIN A SINGLE DETAIL LINE, NOT CARRIED IN
008090*    A GROUP.
008100 77  WS-SCORE-FOR-STU          PIC 9(03)V99 COMP VALUE 0.
008110 77  WS-PCT-FOR-STU            PIC 9(03)V99 COMP VALUE 0.
008120*
008200 01  WS-FILE-STATUSES.
008300     05  WS-CSR-STATUS         PIC X(02)   VALUE SPACE.
008400         88  WS-CSR-OK                     VALUE '00'.
008500     05  WS-IDR-STATUS         PIC X(02)   VALUE SPACE.
008600         88  WS-IDR-OK                     VALUE '00'.
008700     05  FILLER                PIC X(08).
008800*
008900*    INDICES AND COUNTERS USED WHILE WALKING THE CALLER'S TABLES.
009000 01  WS-WORK-COUNTERS.
009100     05  WS-STU-IX             PIC 9(03)   COMP VALUE 0.
009200     05  WS-ASG-IX             PIC 9(02)   COMP VALUE 0.
009300     05  WS-FIN-IX             PIC 9(03)   COMP VALUE 0.
009500     05  WS-CELL-FOUND-SW      PIC X(01)   VALUE 'N'.
009600         88  WS-CELL-FOUND                 VALUE 'Y'.
010000*
010100*    GRADE-DISTRIBUTION AND CLASS-AGGREGATE ACCUMULATORS, KEPT
010200*    AS A TABLE OF 5 LETTERS SO A NEW BAND CAN BE ADDED BY ADDING
010300*    ONE TABLE ENTRY RATHER THAN A NEW FIELD AND A NEW PARAGRAPH.
010400 01  WS-DIST-TABLE.
010500     05  WS-DIST-TAB OCCURS 5 TIMES INDEXED BY IDX-DIST.
010600         10  WS-DIST-LETTER    PIC X(01).
010700         10  WS-DIST-CT        PIC 9(03)   COMP VALUE 0.
010800         10  WS-DIST-PCT       PIC 9(03)V9(1) VALUE 0.
010900 01  WS-DIST-TABLE-R REDEFINES WS-DIST-TABLE.
011000     05  WS-DIST-TAB-R OCCURS 5 TIMES INDEXED BY IDX-DIST-R.
011100         10  WS-DISTR-LETTER   PIC X(01).
011200         10  FILLER            PIC X(06).
011300*
011400 01  WS-CLASS-AGGREGATES.
011500     05  WS-CLASS-SUM          PIC 9(05)V99 COMP VALUE 0.
011600     05  WS-CLASS-AVG          PIC 9(03)V99 VALUE 0.
011700     05  WS-CLASS-HIGH         PIC 9(03)V99 VALUE 0.
011800     05  WS-CLASS-LOW          PIC 9(03)V99 VALUE 0.
011900*
012000*    PRINT-LINE EDIT FIELDS.
012100 01  WS-EDIT-FIELDS.
012200     05  WS-ED-WEIGHT-PCT      PIC ZZ9.99.
012300     05  WS-ED-TOTAL-WT-PCT    PIC ZZ9.99.
012400     05  WS-ED-MAX             PIC ZZ9.99.
012500     05  WS-ED-TOTAL           PIC ZZ9.99.
012600     05  WS-ED-PCT             PIC ZZ9.99.
012700     05  WS-ED-SCORE           PIC ZZ9.99.
012800     05  WS-ED-NB-STU          PIC ZZ9.
012900     05  WS-ED-NB-ASG          PIC ZZ9.
013000     05  WS-ED-DIST-CT         PIC ZZ9.
013100     05  WS-ED-DIST-PCT        PIC ZZ9.9.
013200 01  WS-EDIT-FIELDS-R REDEFINES WS-EDIT-FIELDS.
013300     05  FILLER                PIC X(24).
013400     05  WS-ED-COUNTS-VIEW     PIC X(09).
013500     05  FILLER                PIC X(17).
013600*
013700*    BANNER, LABEL AND BLANK-FILL CONSTANTS.
013800 01  WS-BAR-70                 PIC X(70)   VALUE ALL '='.
013900 01  WS-BLANK-70               PIC X(70)   VALUE SPACES.
014000 01  WS-MISSING-TXT            PIC X(08)   VALUE 'MISSING'.
014100 01  WS-NA-TXT                 PIC X(04)   VALUE 'N/A'.
014200*
014300*    FEEDBACK LINES, ONE PER BAND, HELD AS A TABLE OF 79-CHARACTER
014400*    MESSAGES SO PARAGRAPH 8060 NEEDS ONE TABLE LOOKUP INSTEAD OF
014500*    A FIVE-WAY EVALUATE.
014600 01  WS-FEEDBACK-TABLE.
014700     05  WS-FEEDBACK-TAB OCCURS 5 TIMES INDEXED BY IDX-FEED.
014800         10  WS-FEEDBACK-TXT   PIC X(68).
014900*    WS-FEEDBACK-TABLE-R - A BYTE-ALIGNED VIEW EXPOSING ONLY THE
015000*    FIRST CHARACTER OF EACH FEEDBACK LINE, USED WHEN THE HELP-
015100*    DESK SPOT-CHECK SCRIPT VERIFIES THE TABLE WAS LOADED IN THE
015200*    RIGHT ORDER WITHOUT PRINTING THE WHOLE SENTENCE.
015300 01  WS-FEEDBACK-TABLE-R REDEFINES WS-FEEDBACK-TABLE.
015400     05  WS-FEEDBACK-TAB-R OCCURS 5 TIMES INDEXED BY IDX-FEED-R.
015500         10  WS-FEEDBACK-FIRST-CH PIC X(01).
015600         10  FILLER            PIC X(67).
015700*
015800 LINKAGE SECTION.
015900 01  LK-RUN-DATE                PIC X(10).
016000*
016100 01  LK-COURSE-HDR.
016200     05  LK-CRS-CODE-WS        PIC X(08).
016300     05  LK-CRS-NAME-WS        PIC X(30).
016400     05  LK-CRS-SEMESTER-WS    PIC X(15).
016500     05  FILLER                PIC X(07).
016600*
016700 01  LK-STU-TABLE.
016800     05  LK-NB-STU             PIC 9(03)   COMP.
016900     05  LK-STU-TAB OCCURS 1 TO 200 TIMES
017000                     DEPENDING ON LK-NB-STU
017100                     INDEXED BY IDX-LK-STU.
017200         10  LK-STU-ID-T       PIC X(10).
017300         10  LK-STU-NAME-T     PIC X(30).
017400         10  LK-STU-EMAIL-T    PIC X(30).
017500         10  LK-STU-HASGRD-T   PIC X(01).
017600             88  LK-STU-HAS-GRADES         VALUE 'Y'.
017700         10  LK-STU-FINAL-T    PIC 9(03)V99.
017800         10  LK-STU-LETTER-T   PIC X(01).
017900*
018000 01  LK-ASG-TABLE.
018100     05  LK-NB-ASG             PIC 9(02)   COMP.
018200     05  LK-TOT-WEIGHT         PIC 9V9(4)  COMP.
018300     05  LK-ASG-TAB OCCURS 1 TO 30 TIMES
018400                     DEPENDING ON LK-NB-ASG
018500                     INDEXED BY IDX-LK-ASG.
018600         10  LK-ASG-TITLE-T    PIC X(30).
018700         10  LK-ASG-WEIGHT-T   PIC 9V9(4).
018800         10  LK-ASG-MAXSC-T    PIC 9(03)V99.
018900         10  LK-ASG-CNT-T      PIC 9(03)   COMP.
019000         10  LK-ASG-SUM-T      PIC 9(05)V99 COMP.
019100         10  LK-ASG-MEAN-T     PIC 9(03)V9(4).
019200         10  LK-ASG-MEDIAN-T   PIC 9(03)V99.
019300         10  LK-ASG-MIN-T      PIC 9(03)V99.
019400         10  LK-ASG-MAXV-T     PIC 9(03)V99.
019500         10  LK-ASG-SDEV-T     PIC 9(03)V9(4).
019600*
019700 01  LK-FINAL-TABLE.
019800     05  LK-NB-FINAL           PIC 9(03)   COMP.
019900     05  LK-FINAL-TAB OCCURS 1 TO 200 TIMES
020000                     DEPENDING ON LK-NB-FINAL
020100                     INDEXED BY IDX-LK-FINAL.
020200         10  LK-FIN-STU-IX     PIC 9(03)   COMP.
020300         10  LK-FIN-TOTAL-T    PIC 9(03)V99.
020400         10  LK-FIN-LETTER-T   PIC X(01).
020500         10  LK-FIN-SEQ-T      PIC 9(03)   COMP.
020600*
020700 01  LK-POST-TABLE.
020800     05  LK-NB-POST            PIC 9(04)   COMP.
020900     05  LK-POST-TAB OCCURS 1 TO 2000 TIMES
021000                     DEPENDING ON LK-NB-POST
021100                     INDEXED BY IDX-LK-POST.
021200         10  LK-POST-STU-IX    PIC 9(03)   COMP.
021300         10  LK-POST-ASG-IX    PIC 9(02)   COMP.
021400         10  LK-POST-SCORE-T   PIC 9(03)V99.
021500*
021600 PROCEDURE DIVISION USING LK-RUN-DATE LK-COURSE-HDR LK-STU-TABLE
021700     LK-ASG-TABLE LK-FINAL-TABLE LK-POST-TABLE.
021800*0000-MAIN-START.
021900     PERFORM 1000-INIT-START THRU 1010-INIT-END.
022000     PERFORM 6900-OPEN-REPORTS-START THRU 6910-OPEN-REPORTS-END.
022100     PERFORM 7000-CLASS-SUMMARY-START THRU 7090-CLASS-SUMMARY-END.
022200     PERFORM 8000-INDIV-REPORTS-START THRU 8090-INDIV-REPORTS-END.
022300     PERFORM 9900-CLOSE-REPORTS-START THRU 9910-CLOSE-REPORTS-END.
022400     GOBACK.
022500*
022600*    LOAD THE DISTRIBUTION-LETTER AND FEEDBACK-LINE TABLES.  THESE
022700*    ARE FIXED FOR THE LIFE OF THE RUN, SO THEY ARE BUILT ONCE HERE
022800*    RATHER THAN WITH VALUE CLAUSES ON AN OCCURS (THIS COMPILER
022900*    DOES NOT SUPPORT VALUE ON AN OCCURS TABLE ENTRY).
023000 1000-INIT-START.
023100     MOVE 'A' TO WS-DIST-LETTER(1).
023200     MOVE 'B' TO WS-DIST-LETTER(2).
023300     MOVE 'C' TO WS-DIST-LETTER(3).
023400     MOVE 'D' TO WS-DIST-LETTER(4).
023500     MOVE 'F' TO WS-DIST-LETTER(5).
023600     MOVE 'Excellent work! Keep up the outstanding performance.'
023700         TO WS-FEEDBACK-TXT(1).
023800     MOVE 'Good job! You''re performing well in this course.'
023900         TO WS-FEEDBACK-TXT(2).
024000     STRING 'Satisfactory performance. Consider reviewing '
024100         DELIMITED BY SIZE
024200         'challenging areas.' DELIMITED BY SIZE
024300         INTO WS-FEEDBACK-TXT(3).
024400     STRING 'You''re passing, but there''s room for improvement. '
024500         DELIMITED BY SIZE
024600         'Seek help if needed.' DELIMITED BY SIZE
024700         INTO WS-FEEDBACK-TXT(4).
024800     STRING 'Your performance needs improvement. Please seek '
024900         DELIMITED BY SIZE
025000         'academic support.' DELIMITED BY SIZE
025100         INTO WS-FEEDBACK-TXT(5).
025200 1010-INIT-END.
025300     EXIT.
025400*
025500 6900-OPEN-REPORTS-START.
025600     OPEN OUTPUT CSR-FILE-OUT.
025700     IF NOT WS-CSR-OK
025800         DISPLAY 'GRDRPT-E01 CSR-FILE-OUT STATUS ' WS-CSR-STATUS
025900     END-IF.
026000     OPEN OUTPUT IDR-FILE-OUT.
026100     IF NOT WS-IDR-OK
026200         DISPLAY 'GRDRPT-E02 IDR-FILE-OUT STATUS ' WS-IDR-STATUS
026300     END-IF.
026400 6910-OPEN-REPORTS-END.
026500     EXIT.
026600*
026700*    7000 - CLASS SUMMARY REPORT.
026800 7000-CLASS-SUMMARY-START.
026900     PERFORM 7100-CS-BANNER-START THRU 7110-CS-BANNER-END.
027000     PERFORM 7200-CS-COURSE-STATS-START THRU 7210-CS-COURSE-STATS-END.
027100     PERFORM 7300-CS-ASSIGNMENTS-START THRU 7310-CS-ASSIGNMENTS-END.
027200     PERFORM 7400-CS-FINAL-GRADES-START THRU 7410-CS-FINAL-GRADES-END.
027300     PERFORM 7500-CS-DISTRIB-START THRU 7510-CS-DISTRIB-END.
027400     PERFORM 7600-CS-AGGREGATES-START THRU 7610-CS-AGGREGATES-END.
027500     MOVE WS-BAR-70 TO CSR-REC-OUT.
027600     WRITE CSR-REC-OUT.
027700 7090-CLASS-SUMMARY-END.
027800     EXIT.
027900*
028000 7100-CS-BANNER-START.
028100     MOVE WS-BAR-70 TO CSR-REC-OUT.
028200     WRITE CSR-REC-OUT.
028300     MOVE WS-BLANK-70 TO CSR-REC-OUT.
028400     STRING '                 CLASS SUMMARY REPORT' DELIMITED BY SIZE
028500         INTO CSR-REC-OUT.
028600     WRITE CSR-REC-OUT.
028700     MOVE WS-BAR-70 TO CSR-REC-OUT.
028800     WRITE CSR-REC-OUT.
028900     MOVE WS-BLANK-70 TO CSR-REC-OUT.
029000     STRING 'Course: ' DELIMITED BY SIZE
029100         LK-CRS-NAME-WS DELIMITED BY SIZE
029200         ' (' DELIMITED BY SIZE
029300         LK-CRS-CODE-WS DELIMITED BY SIZE
029400         ')' DELIMITED BY SIZE
029500         INTO CSR-REC-OUT.
029600     WRITE CSR-REC-OUT.
029700     MOVE WS-BLANK-70 TO CSR-REC-OUT.
029800     STRING 'Semester: ' DELIMITED BY SIZE
029900         LK-CRS-SEMESTER-WS DELIMITED BY SIZE
030000         INTO CSR-REC-OUT.
030100     WRITE CSR-REC-OUT.
030200     MOVE WS-BLANK-70 TO CSR-REC-OUT.
030300     STRING 'Run Date: ' DELIMITED BY SIZE
030400         LK-RUN-DATE DELIMITED BY SIZE
030500         INTO CSR-REC-OUT.
030600     WRITE CSR-REC-OUT.
030700 7110-CS-BANNER-END.
030800     EXIT.
030900*
031000 7200-CS-COURSE-STATS-START.
031100     MOVE WS-BLANK-70 TO CSR-REC-OUT.
031200     WRITE CSR-REC-OUT.
031300     MOVE 'COURSE STATISTICS' TO CSR-REC-OUT.
031400     WRITE CSR-REC-OUT.
031500     MOVE LK-NB-STU TO WS-ED-NB-STU.
031600     MOVE WS-BLANK-70 TO CSR-REC-OUT.
031700     STRING 'Total Students: ' DELIMITED BY SIZE
031800         WS-ED-NB-STU DELIMITED BY SIZE
031900         INTO CSR-REC-OUT.
032000     WRITE CSR-REC-OUT.
032100     MOVE LK-NB-ASG TO WS-ED-NB-ASG.
032200     MOVE WS-BLANK-70 TO CSR-REC-OUT.
032300     STRING 'Total Assignments: ' DELIMITED BY SIZE
032400         WS-ED-NB-ASG DELIMITED BY SIZE
032500         INTO CSR-REC-OUT.
032600     WRITE CSR-REC-OUT.
032700 7210-CS-COURSE-STATS-END.
032800     EXIT.
032900*
033000*    ASSIGNMENT COLUMNS: TITLE(40) WEIGHT-AS-PCT(10) MAX(10).
033100 7300-CS-ASSIGNMENTS-START.
033200     MOVE WS-BLANK-70 TO CSR-REC-OUT.
033300     WRITE CSR-REC-OUT.
033400     MOVE 'ASSIGNMENTS' TO CSR-REC-OUT.
033500     WRITE CSR-REC-OUT.
033600     IF LK-NB-ASG > 0
033700         PERFORM 7320-CS-ONE-ASG-START THRU 7330-CS-ONE-ASG-END
033800             VARYING WS-ASG-IX FROM 1 BY 1
033900             UNTIL WS-ASG-IX > LK-NB-ASG
034000     END-IF.
034100     COMPUTE WS-ED-TOTAL-WT-PCT = LK-TOT-WEIGHT * 100.
034200     MOVE WS-BLANK-70 TO CSR-REC-OUT.
034300     STRING 'Total Weight: ' DELIMITED BY SIZE
034400         WS-ED-TOTAL-WT-PCT DELIMITED BY SIZE
034500         '%' DELIMITED BY SIZE
034600         INTO CSR-REC-OUT.
034700     WRITE CSR-REC-OUT.
034800 7310-CS-ASSIGNMENTS-END.
034900     EXIT.
035000*
035100 7320-CS-ONE-ASG-START.
035200     COMPUTE WS-ED-WEIGHT-PCT =
035300         LK-ASG-WEIGHT-T(WS-ASG-IX) * 100.
035400     MOVE LK-ASG-MAXSC-T(WS-ASG-IX) TO WS-ED-MAX.
035500     MOVE WS-BLANK-70 TO CSR-REC-OUT.
035600     STRING LK-ASG-TITLE-T(WS-ASG-IX) DELIMITED BY SIZE
035700         WS-ED-WEIGHT-PCT DELIMITED BY SIZE
035800         '%   ' DELIMITED BY SIZE
035900         WS-ED-MAX DELIMITED BY SIZE
036000         INTO CSR-REC-OUT.
036100     WRITE CSR-REC-OUT.
036200 7330-CS-ONE-ASG-END.
036300     EXIT.
036400*
036500*    FINAL GRADES COLUMNS: ID(15) NAME(30) TOTAL(10) GRADE(10),
036600*    ALREADY IN DESCENDING-TOTAL ORDER FROM GRDPOST PARAGRAPH 5200.
036700 7400-CS-FINAL-GRADES-START.
036800     MOVE WS-BLANK-70 TO CSR-REC-OUT.
036900     WRITE CSR-REC-OUT.
037000     MOVE 'FINAL GRADES' TO CSR-REC-OUT.
037100     WRITE CSR-REC-OUT.
037200     MOVE 0 TO WS-CLASS-SUM.
037300     MOVE 0 TO WS-CLASS-HIGH.
037400     MOVE 0 TO WS-CLASS-LOW.
037500     IF LK-NB-FINAL > 0
037600         MOVE LK-FIN-TOTAL-T(1) TO WS-CLASS-HIGH
037700         MOVE LK-FIN-TOTAL-T(1) TO WS-CLASS-LOW
037800         PERFORM 7420-CS-ONE-FINAL-START THRU 7430-CS-ONE-FINAL-END
037900             VARYING WS-FIN-IX FROM 1 BY 1
038000             UNTIL WS-FIN-IX > LK-NB-FINAL
038100     END-IF.
038200 7410-CS-FINAL-GRADES-END.
038300     EXIT.
038400*
038500 7420-CS-ONE-FINAL-START.
038600     MOVE LK-FIN-STU-IX(WS-FIN-IX) TO WS-STU-IX.
038700     MOVE LK-FIN-TOTAL-T(WS-FIN-IX) TO WS-ED-TOTAL.
038800     MOVE WS-BLANK-70 TO CSR-REC-OUT.
038900     STRING LK-STU-ID-T(WS-STU-IX) DELIMITED BY SIZE
039000         LK-STU-NAME-T(WS-STU-IX) DELIMITED BY SIZE
039100         WS-ED-TOTAL DELIMITED BY SIZE
039200         '    ' DELIMITED BY SIZE
039300         LK-FIN-LETTER-T(WS-FIN-IX) DELIMITED BY SIZE
039400         INTO CSR-REC-OUT.
039500     WRITE CSR-REC-OUT.
039600     PERFORM 7440-CS-TALLY-DIST-START THRU 7450-CS-TALLY-DIST-END.
039700     ADD LK-FIN-TOTAL-T(WS-FIN-IX) TO WS-CLASS-SUM.
039800     IF LK-FIN-TOTAL-T(WS-FIN-IX) > WS-CLASS-HIGH
039900         MOVE LK-FIN-TOTAL-T(WS-FIN-IX) TO WS-CLASS-HIGH
040000     END-IF.
040100     IF LK-FIN-TOTAL-T(WS-FIN-IX) < WS-CLASS-LOW
040200         MOVE LK-FIN-TOTAL-T(WS-FIN-IX) TO WS-CLASS-LOW
040300     END-IF.
040400 7430-CS-ONE-FINAL-END.
040500     EXIT.
040600*
040700 7440-CS-TALLY-DIST-START.
040800     SET IDX-DIST TO 1.
040900     SEARCH WS-DIST-TAB
041000         AT END
041100             CONTINUE
041200         WHEN WS-DIST-LETTER(IDX-DIST) = LK-FIN-LETTER-T(WS-FIN-IX)
041300             ADD 1 TO WS-DIST-CT(IDX-DIST)
041400     END-SEARCH.
041500 7450-CS-TALLY-DIST-END.
041600     EXIT.
041700*
041800*    7500 - GRADE-DISTRIBUTION LINES, A..F, COUNT AND PERCENT OF
041900*    THE GRADED POPULATION (NOT THE WHOLE ROSTER).
042000 7500-CS-DISTRIB-START.
042100     MOVE WS-BLANK-70 TO CSR-REC-OUT.
042200     WRITE CSR-REC-OUT.
042300     MOVE 'GRADE DISTRIBUTION' TO CSR-REC-OUT.
042400     WRITE CSR-REC-OUT.
042500     IF LK-NB-FINAL > 0
042600         PERFORM 7520-CS-ONE-DIST-START THRU 7530-CS-ONE-DIST-END
042700             VARYING IDX-DIST FROM 1 BY 1
042800             UNTIL IDX-DIST > 5
042900     END-IF.
043000 7510-CS-DISTRIB-END.
043100     EXIT.
043200*
043300 7520-CS-ONE-DIST-START.
043400     COMPUTE WS-DIST-PCT ROUNDED =
043500         (WS-DIST-CT(IDX-DIST) / LK-NB-FINAL) * 100.
043600     MOVE WS-DIST-CT(IDX-DIST) TO WS-ED-DIST-CT.
043700     MOVE WS-DIST-PCT(IDX-DIST) TO WS-ED-DIST-PCT.
043800     MOVE WS-BLANK-70 TO CSR-REC-OUT.
043900     STRING WS-DIST-LETTER(IDX-DIST) DELIMITED BY SIZE
044000         ': ' DELIMITED BY SIZE
044100         WS-ED-DIST-CT DELIMITED BY SIZE
044200         ' students (' DELIMITED BY SIZE
044300         WS-ED-DIST-PCT DELIMITED BY SIZE
044400         '%)' DELIMITED BY SIZE
044500         INTO CSR-REC-OUT.
044600     WRITE CSR-REC-OUT.
044700 7530-CS-ONE-DIST-END.
044800     EXIT.
044900*
045000 7600-CS-AGGREGATES-START.
045100     MOVE WS-BLANK-70 TO CSR-REC-OUT.
045200     WRITE CSR-REC-OUT.
045300     IF LK-NB-FINAL > 0
045400         COMPUTE WS-CLASS-AVG ROUNDED =
045500             WS-CLASS-SUM / LK-NB-FINAL
045600     ELSE
045700         MOVE 0 TO WS-CLASS-AVG
045800     END-IF.
045900     MOVE WS-CLASS-AVG TO WS-ED-TOTAL.
046000     MOVE WS-BLANK-70 TO CSR-REC-OUT.
046100     STRING 'Class Average: ' DELIMITED BY SIZE
046200         WS-ED-TOTAL DELIMITED BY SIZE
046300         INTO CSR-REC-OUT.
046400     WRITE CSR-REC-OUT.
046500     MOVE WS-CLASS-HIGH TO WS-ED-TOTAL.
046600     MOVE WS-BLANK-70 TO CSR-REC-OUT.
046700     STRING 'Highest Score: ' DELIMITED BY SIZE
046800         WS-ED-TOTAL DELIMITED BY SIZE
046900         INTO CSR-REC-OUT.
047000     WRITE CSR-REC-OUT.
047100     MOVE WS-CLASS-LOW TO WS-ED-TOTAL.
047200     MOVE WS-BLANK-70 TO CSR-REC-OUT.
047300     STRING 'Lowest Score: ' DELIMITED BY SIZE
047400         WS-ED-TOTAL DELIMITED BY SIZE
047500         INTO CSR-REC-OUT.
047600     WRITE CSR-REC-OUT.
047700 7610-CS-AGGREGATES-END.
047800     EXIT.
047900*
048000*    8000 - ONE INDIVIDUAL STUDENT REPORT PER ROSTER STUDENT, IN
048100*    ROSTER ORDER.
048200 8000-INDIV-REPORTS-START.
048300     IF LK-NB-STU > 0
048400         PERFORM 8010-INDIV-ONE-STU-START THRU 8020-INDIV-ONE-STU-END
048500             VARYING WS-STU-IX FROM 1 BY 1
048600             UNTIL WS-STU-IX > LK-NB-STU
048700     END-IF.
048800 8090-INDIV-REPORTS-END.
048900     EXIT.
049000*
049100 8010-INDIV-ONE-STU-START.
049200     PERFORM 8100-ID-BANNER-START THRU 8110-ID-BANNER-END.
049300     IF LK-STU-HAS-GRADES(WS-STU-IX)
049400         PERFORM 8200-ID-ASG-GRADES-START THRU 8210-ID-ASG-GRADES-END
049500         PERFORM 8300-ID-FINAL-START THRU 8310-ID-FINAL-END
049600         PERFORM 8400-ID-FEEDBACK-START THRU 8410-ID-FEEDBACK-END
049700     ELSE
049800         MOVE WS-BLANK-70 TO IDR-REC-OUT
049900         MOVE 'No grades recorded yet.' TO IDR-REC-OUT
050000         WRITE IDR-REC-OUT
050100     END-IF.
050200     MOVE WS-BAR-70 TO IDR-REC-OUT.
050300     WRITE IDR-REC-OUT.
050400 8020-INDIV-ONE-STU-END.
050500     EXIT.
050600*
050700 8100-ID-BANNER-START.
050800     MOVE WS-BAR-70 TO IDR-REC-OUT.
050900     WRITE IDR-REC-OUT.
051000     MOVE WS-BLANK-70 TO IDR-REC-OUT.
051100     STRING '              INDIVIDUAL STUDENT REPORT' DELIMITED BY SIZE
051200         INTO IDR-REC-OUT.
051300     WRITE IDR-REC-OUT.
051400     MOVE WS-BAR-70 TO IDR-REC-OUT.
051500     WRITE IDR-REC-OUT.
051600     MOVE WS-BLANK-70 TO IDR-REC-OUT.
051700     STRING 'Student: ' DELIMITED BY SIZE
051800         LK-STU-ID-T(WS-STU-IX) DELIMITED BY SIZE
051900         LK-STU-NAME-T(WS-STU-IX) DELIMITED BY SIZE
052000         INTO IDR-REC-OUT.
052100     WRITE IDR-REC-OUT.
052200     MOVE WS-BLANK-70 TO IDR-REC-OUT.
052300     STRING 'Email: ' DELIMITED BY SIZE
052400         LK-STU-EMAIL-T(WS-STU-IX) DELIMITED BY SIZE
052500         INTO IDR-REC-OUT.
052600     WRITE IDR-REC-OUT.
052700     MOVE WS-BLANK-70 TO IDR-REC-OUT.
052800     STRING 'Run Date: ' DELIMITED BY SIZE
052900         LK-RUN-DATE DELIMITED BY SIZE
053000         INTO IDR-REC-OUT.
053100     WRITE IDR-REC-OUT.
053200 8110-ID-BANNER-END.
053300     EXIT.
053400*
053500*    ASSIGNMENT GRADES COLUMNS: ASSIGNMENT(40) SCORE(10) MAX(10)
053600*    PERCENTAGE(10).  A MISSING CELL PRINTS 'MISSING' AND 'N/A'.
053700 8200-ID-ASG-GRADES-START.
053800     MOVE WS-BLANK-70 TO IDR-REC-OUT.
053900     WRITE IDR-REC-OUT.
054000     MOVE 'ASSIGNMENT GRADES' TO IDR-REC-OUT.
054100     WRITE IDR-REC-OUT.
054200     IF LK-NB-ASG > 0
054300         PERFORM 8220-ID-ONE-ASG-START THRU 8230-ID-ONE-ASG-END
054400             VARYING WS-ASG-IX FROM 1 BY 1
054500             UNTIL WS-ASG-IX > LK-NB-ASG
054600     END-IF.
054700 8210-ID-ASG-GRADES-END.
054800     EXIT.
054900*
055000*    ONE LINE PER ASSIGNMENT - SCORE/MAX/PERCENTAGE WHEN THE
055100*    STUDENT X ASSIGNMENT CELL IS IN THE POSTED GRADE MATRIX,
055200*    OTHERWISE 'MISSING' AND 'N/A'.
055300 8220-ID-ONE-ASG-START.
055400     MOVE 'N' TO WS-CELL-FOUND-SW.
055500     IF LK-NB-POST > 0
055600         SET IDX-LK-POST TO 1
055700         SEARCH LK-POST-TAB
055800             AT END
055900                 CONTINUE
056000             WHEN LK-POST-STU-IX(IDX-LK-POST) = WS-STU-IX
056100                 AND LK-POST-ASG-IX(IDX-LK-POST) = WS-ASG-IX
056200                 MOVE LK-POST-SCORE-T(IDX-LK-POST) TO WS-SCORE-FOR-STU
056300                 MOVE 'Y' TO WS-CELL-FOUND-SW
056400         END-SEARCH
056500     END-IF.
056600     MOVE WS-BLANK-70 TO IDR-REC-OUT.
056700     IF WS-CELL-FOUND
056800         MOVE WS-SCORE-FOR-STU TO WS-ED-SCORE
056900         MOVE LK-ASG-MAXSC-T(WS-ASG-IX) TO WS-ED-MAX
057000         COMPUTE WS-PCT-FOR-STU ROUNDED =
057100             (WS-SCORE-FOR-STU / LK-ASG-MAXSC-T(WS-ASG-IX)) * 100
057200         MOVE WS-PCT-FOR-STU TO WS-ED-PCT
057300         STRING LK-ASG-TITLE-T(WS-ASG-IX) DELIMITED BY SIZE
057400             WS-ED-SCORE DELIMITED BY SIZE
057500             '   ' DELIMITED BY SIZE
057600             WS-ED-MAX DELIMITED BY SIZE
057700             '   ' DELIMITED BY SIZE
057800             WS-ED-PCT DELIMITED BY SIZE
057900             '%' DELIMITED BY SIZE
058000             INTO IDR-REC-OUT
058100     ELSE
058200         MOVE LK-ASG-MAXSC-T(WS-ASG-IX) TO WS-ED-MAX
058300         STRING LK-ASG-TITLE-T(WS-ASG-IX) DELIMITED BY SIZE
058400             WS-MISSING-TXT DELIMITED BY SIZE
058500             '   ' DELIMITED BY SIZE
058600             WS-ED-MAX DELIMITED BY SIZE
058700             '   ' DELIMITED BY SIZE
058800             WS-NA-TXT DELIMITED BY SIZE
058900             INTO IDR-REC-OUT
059000     END-IF.
059100     WRITE IDR-REC-OUT.
059200 8230-ID-ONE-ASG-END.
059300     EXIT.
059400*
059500 8300-ID-FINAL-START.
059600     MOVE WS-BLANK-70 TO IDR-REC-OUT.
059700     WRITE IDR-REC-OUT.
059800     MOVE 'FINAL GRADE' TO IDR-REC-OUT.
059900     WRITE IDR-REC-OUT.
060000     MOVE LK-STU-FINAL-T(WS-STU-IX) TO WS-ED-TOTAL.
060100     MOVE WS-BLANK-70 TO IDR-REC-OUT.
060200     STRING 'Weighted Total: ' DELIMITED BY SIZE
060300         WS-ED-TOTAL DELIMITED BY SIZE
060400         INTO IDR-REC-OUT.
060500     WRITE IDR-REC-OUT.
060600     MOVE WS-BLANK-70 TO IDR-REC-OUT.
060700     STRING 'Letter Grade: ' DELIMITED BY SIZE
060800         LK-STU-LETTER-T(WS-STU-IX) DELIMITED BY SIZE
060900         INTO IDR-REC-OUT.
061000     WRITE IDR-REC-OUT.
061100 8310-ID-FINAL-END.
061200     EXIT.
061300*
061400*    8400 - FEEDBACK LINE, CHOSEN BY THE SAME BANDS AS THE LETTER
061500*    GRADE (GRDPOST PARAGRAPH 5150), LOOKED UP IN WS-FEEDBACK-TAB
061600*    BY LETTER-GRADE POSITION RATHER THAN RE-TESTING THE TOTAL.
061700 8400-ID-FEEDBACK-START.
061800     MOVE WS-BLANK-70 TO IDR-REC-OUT.
061900     WRITE IDR-REC-OUT.
062000     MOVE 'FEEDBACK' TO IDR-REC-OUT.
062100     WRITE IDR-REC-OUT.
062200     EVALUATE LK-STU-LETTER-T(WS-STU-IX)
062300         WHEN 'A'
062400             SET IDX-FEED TO 1
062500         WHEN 'B'
062600             SET IDX-FEED TO 2
062700         WHEN 'C'
062800             SET IDX-FEED TO 3
062900         WHEN 'D'
063000             SET IDX-FEED TO 4
063100         WHEN OTHER
063200             SET IDX-FEED TO 5
063300     END-EVALUATE.
063400     MOVE WS-BLANK-70 TO IDR-REC-OUT.
063500     MOVE WS-FEEDBACK-TXT(IDX-FEED) TO IDR-REC-OUT.
063600     WRITE IDR-REC-OUT.
063700 8410-ID-FEEDBACK-END.
063800     EXIT.
063900*
064000 9900-CLOSE-REPORTS-START.
064100     CLOSE CSR-FILE-OUT.
064200     CLOSE IDR-FILE-OUT.
064300 9910-CLOSE-REPORTS-END.
064400     EXIT.
