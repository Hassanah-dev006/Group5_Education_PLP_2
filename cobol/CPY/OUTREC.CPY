000100******************************************************************
000200*    OUTREC  -  OUTLIER RECORD                                   *
000300*    ONE RECORD PER FLAGGED CONDITION; A SINGLE SCORE CAN        *
000400*    PRODUCE MORE THAN ONE RECORD (E.G. ZERO + LOW-CLASS-AVG     *
000500*    PERFECT-SCORE ON THE SAME CELL NEVER HAPPEN TOGETHER, BUT   *
000600*    ZERO AND A Z-SCORE FLAG CAN).                               *
000700*    OUT-SCORE-N REDEFINES THE SCORE-TEXT COLUMN SO THE AUDIT    *
000800*    EXTRACT CAN TEST FOR THE LITERAL 'MISSING' WITHOUT A SEPARATE *
000900*    INDICATOR BYTE.                                             *
001000******************************************************************
001100 FD  OUT-FILE-OUT
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 123 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  OUT-REC-OUT.
001600     05  OUT-STU-ID          PIC X(10).
001700     05  OUT-STU-NAME        PIC X(30).
001800     05  OUT-ASG-TITLE       PIC X(30).
001900     05  OUT-SCORE-TXT       PIC X(08).
002000     05  OUT-MAX             PIC 9(3)V99.
002100     05  OUT-REASON          PIC X(40).
002200 01  OUT-REC-OUT-ALT REDEFINES OUT-REC-OUT.
002300     05  FILLER              PIC X(70).
002400     05  OUT-SCORE-N         PIC X(08).
002500     05  FILLER              PIC X(45).
