000100******************************************************************
000200*    GMXREC  -  GRADE-MATRIX EXPORT RECORD                       *
000300*    ONE RECORD PER ROSTER STUDENT, COLUMNAR: ID, NAME, EMAIL,   *
000400*    THEN ONE SCORE COLUMN PER ASSIGNMENT (IN ASSIGNMENT ORDER,  *
000500*    UP TO THE WS-NB-ASG LOADED THIS RUN - UNUSED TRAILING       *
000600*    COLUMNS ARE LEFT BLANK), THEN WEIGHTED TOTAL AND LETTER.    *
000700*    EVERY SCORE/TOTAL COLUMN IS ALPHANUMERIC SO A MISSING CELL  *
000800*    CAN CARRY THE LITERAL 'N/A' IN THE SAME PICTURE AS A        *
000900*    FORMATTED NUMBER.  GMX-LETTER IS THREE BYTES, NOT ONE, SO   *
000950*    AN UNGRADED STUDENT'S LETTER COLUMN CAN ALSO CARRY 'N/A'.   *
001000******************************************************************
001100 FD  GMX-FILE-OUT
001200     LABEL RECORDS ARE STANDARD
001300     RECORD CONTAINS 325 CHARACTERS
001400     RECORDING MODE IS F.
001500 01  GMX-REC-OUT.
001600     05  GMX-STU-ID          PIC X(10).
001700     05  GMX-NAME            PIC X(30).
001800     05  GMX-EMAIL           PIC X(30).
001900     05  GMX-SCORE-COL OCCURS 30 TIMES
002000                       INDEXED BY GMX-COL-IDX
002100                       PIC X(08).
002200     05  GMX-TOTAL           PIC X(08).
002300     05  GMX-LETTER          PIC X(03).
002400     05  FILLER              PIC X(04).
002500 01  GMX-REC-OUT-ALT REDEFINES GMX-REC-OUT.
002600     05  FILLER              PIC X(70).
002700     05  GMX-SCORE-COL-X OCCURS 30 TIMES
002800                       INDEXED BY GMX-COL-IDX-X
002900                       PIC 9(3)V99.
003000     05  FILLER              PIC X(105).
