000100******************************************************************
000200*    ASGREC  -  ASSIGNMENT DEFINITION RECORD                     *
000300*    ONE RECORD PER GRADED ITEM, IN THE COURSE'S OWN DEFINITION  *
000400*    ORDER.  ASG-WEIGHT-PCT IS A REDEFINITION OF THE WEIGHT AS A *
000500*    WHOLE-PERCENT FIELD, KEPT FOR THE OLD PRE-1992 PRINT CHAIN  *
000600*    THAT TOOK WEIGHT AS A 1-99 PERCENT RATHER THAN A FRACTION.  *
000700******************************************************************
000800 FD  ASG-FILE-IN
000900     LABEL RECORDS ARE STANDARD
001000     RECORD CONTAINS 45 CHARACTERS
001100     RECORDING MODE IS F.
001200 01  ASG-REC-IN.
001300     05  ASG-TITLE           PIC X(30).
001400     05  ASG-WEIGHT          PIC 9V9(4).
001500     05  ASG-MAX             PIC 9(3)V99.
001600     05  FILLER              PIC X(05).
001700 01  ASG-REC-IN-ALT REDEFINES ASG-REC-IN.
001800     05  FILLER              PIC X(30).
001900     05  ASG-WEIGHT-PCT      PIC 9(3).
002000     05  FILLER              PIC X(12).
