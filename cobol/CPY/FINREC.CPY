000100******************************************************************
000200*    FINREC  -  FINAL-GRADE RESULT RECORD                        *
000300*    ONE RECORD PER GRADED STUDENT, WRITTEN IN DESCENDING        *
000400*    WEIGHTED-TOTAL ORDER BY GRDPOST PARAGRAPH 7000.             *
000500*    FIN-TOTAL-WHOLE REDEFINES THE TOTAL AS A WHOLE-NUMBER VIEW  *
000600*    FOR SHOPS THAT FEED THIS FILE INTO A WHOLE-PERCENT-ONLY      *
000700*    REGISTRAR EXTRACT.                                          *
000800******************************************************************
000900 FD  FIN-FILE-OUT
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 50 CHARACTERS
001200     RECORDING MODE IS F.
001300 01  FIN-REC-OUT.
001400     05  FIN-STU-ID          PIC X(10).
001500     05  FIN-NAME            PIC X(30).
001600     05  FIN-TOTAL           PIC 9(3)V99.
001700     05  FIN-LETTER          PIC X(01).
001800     05  FILLER              PIC X(04).
001900 01  FIN-REC-OUT-ALT REDEFINES FIN-REC-OUT.
002000     05  FILLER              PIC X(40).
002100     05  FIN-TOTAL-WHOLE     PIC 9(3).
002200     05  FILLER              PIC X(07).
