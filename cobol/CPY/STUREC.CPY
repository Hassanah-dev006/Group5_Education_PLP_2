000100******************************************************************
000200*    STUREC  -  STUDENT ROSTER RECORD                            *
000300*    ORDERED BY STUDENT ID ON THE INPUT FILE; LOADED INTO THE    *
000400*    WS-STU-TAB KEYED TABLE IN GRDPOST BY STU-ID.                *
000500*    STU-ID-N IS A REDEFINITION USED ONLY BY THE ROSTER EXPORT   *
000600*    SORT/LIST UTILITY RUN (NUMERIC ID SHOPS) - NOT USED WHEN    *
000700*    THE SITE RUNS ALPHA STUDENT IDS, LEFT IN FOR THAT SITE.     *
000800******************************************************************
000900 FD  STU-FILE-IN
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 75 CHARACTERS
001200     RECORDING MODE IS F.
001300 01  STU-REC-IN.
001400     05  STU-ID              PIC X(10).
001500     05  STU-NAME            PIC X(30).
001600     05  STU-EMAIL           PIC X(30).
001700     05  FILLER              PIC X(05).
001800 01  STU-REC-IN-NUM REDEFINES STU-REC-IN.
001900     05  STU-ID-N            PIC 9(10).
002000     05  FILLER              PIC X(65).
