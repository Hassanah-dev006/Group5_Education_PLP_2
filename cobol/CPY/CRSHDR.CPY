000100******************************************************************
000200*    CRSHDR  -  COURSE HEADER RECORD                             *
000300*    ONE RECORD PER COURSE OFFERING.  READ ONCE AT START OF      *
000400*    THE GRADE-POSTING RUN AND HELD IN WORKING-STORAGE FOR THE   *
000500*    LIFE OF THE JOB.                                            *
000600******************************************************************
000700 FD  CRS-FILE-IN
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 60 CHARACTERS
001000     RECORDING MODE IS F.
001100 01  CRS-REC-IN.
001200     05  CRS-CODE            PIC X(08).
001300     05  CRS-NAME            PIC X(30).
001400     05  CRS-SEMESTER        PIC X(15).
001500     05  FILLER              PIC X(07).
