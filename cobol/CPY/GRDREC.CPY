000100******************************************************************
000200*    GRDREC  -  RAW GRADE RECORD                                 *
000300*    ARBITRARY ORDER ON THE INPUT FILE.  ONE RECORD IS ONE       *
000400*    STUDENT'S SCORE ON ONE ASSIGNMENT; A LATER RECORD FOR THE   *
000500*    SAME STUDENT/ASSIGNMENT PAIR REPLACES AN EARLIER ONE.       *
000600*    GRD-SCORE-X IS A REDEFINITION USED ONLY TO TEST FOR A       *
000700*    NON-NUMERIC SCORE BEFORE THE FIELD IS TRUSTED AS 9(3)V99.   *
000800******************************************************************
000900 FD  GRD-FILE-IN
001000     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 50 CHARACTERS
001200     RECORDING MODE IS F.
001300 01  GRD-REC-IN.
001400     05  GRD-STU-ID          PIC X(10).
001500     05  GRD-TITLE           PIC X(30).
001600     05  GRD-SCORE           PIC 9(3)V99.
001700     05  FILLER              PIC X(05).
001800 01  GRD-REC-IN-ALT REDEFINES GRD-REC-IN.
001900     05  FILLER              PIC X(40).
001950     05  GRD-SCORE-X         PIC X(05).
002000     05  FILLER              PIC X(05).
